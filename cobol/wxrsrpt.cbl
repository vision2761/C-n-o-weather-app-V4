000100******************************************************************
000200*                                                                *
000300*              Runway    State    Store    Range    Report       *
000400*        Prints the runway state store for a requested date      *
000500*        range, oldest to newest, using Report Writer.           *
000600*                                                                *
000700******************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200 program-id.         wxrsrpt.
001300*
001400 author.             W L Thorn.
001500*
001600 installation.       Con Dao Airport Weather Office.
001700*
001800 date-written.       25/11/87.
001900*
002000 date-compiled.
002100*
002200 security.           Local use only - weather office batch suite.
002300*
002400* Remarks.           Reads the date range control card, then scans
002500*                    the runway state store - already maintained in
002600*                    event time order - printing every record whose
002700*                    date portion of RS-EVENT-TIME falls in the
002800*                    inclusive range.  Stops early once a date
002900*                    beyond the range end is seen, since the store
003000*                    is in order.
003100*
003200* Called modules.    None.
003300*
003400* Files used.        RUNWAY-STATE-FILE.
003500*                    RANGE-CARD-IN.
003600*
003700******************************************************************
003800* Changes:
003900* 25/11/87 wlt - 1.0.00 Created, Report Writer lifted from the old
004000*                       vacation dump shape.
004100* 02/01/26 kmp - 1.0.01 WX46/WX47 added for card and store open
004200*                       failures - request WX-114 follow on.
004300******************************************************************
004400*
004500 environment             division.
004600*===============================
004700*
004800 configuration           section.
004900 special-names.
005000     class WX-Digit-Class for numeric is "0" thru "9".
005100     WX08 is UPSI-0.
005200*
005300 input-output            section.
005400 file-control.
005500*
005600     select  WX-Range-File  assign to "WXRSRNG"
005700             organization is line sequential
005800             file status is WX-Range-Status.
005900*
006000     select  WX-Runway-State-File  assign to "WXRWY"
006100             organization is sequential
006200             file status is WX-Runway-State-Status.
006300*
006400     select  WX-Rwy-Print  assign to "WXRSPRT"
006500             organization is line sequential
006600             file status is WX-Print-Status.
006700*
006800 data                    division.
006900*===============================
007000*
007100 file section.
007200*
007300 fd  WX-Range-File
007400     record contains 30 characters.
007500 copy "wswxrng.cob".
007600 01  WX-Range-Card-Redef redefines WX-Range-Card.
007700     03  WX-Range-Card-Bytes   pic x(30).
007800*
007900 fd  WX-Runway-State-File.
008000 copy "wswxrwy.cob".
008100*
008200 fd  WX-Rwy-Print
008300     report is WX-Runway-Range-Report.
008400*
008500 working-storage section.
008600*-----------------------
008700*
008800 77  Prog-Name           pic x(17) value "WXRSRPT (1.0.01)".
008900*
009000 01  WX-Range-Status        pic xx.
009100 01  WX-Runway-State-Status pic xx.
009200 01  WX-Print-Status        pic xx.
009300*
009400 01  WS-Run-Totals.
009500     03  WS-Recs-Read        pic 9(6)  comp.
009600     03  WS-Recs-Listed      pic 9(6)  comp.
009700     03  filler              pic x(10).
009800 01  WS-Run-Totals-Redef redefines WS-Run-Totals.
009900     03  WS-Run-Totals-Bytes pic x(12).
010000*
010100 01  WS-Scan-Flags.
010200     03  WS-Past-End-Flag    pic x      value "N".
010300     03  WS-In-Range-Flag    pic x      value "N".
010400 01  WS-Scan-Flags-Redef redefines WS-Scan-Flags.
010500     03  WS-Scan-Flags-Bytes pic xx.
010600*
010700 01  WS-Date-Work.
010800     03  WS-Cur-Date         pic x(10).
010900 01  WS-Date-Work-Redef redefines WS-Date-Work.
011000     03  WS-Date-Work-Bytes  pic x(10).
011100*
011200 01  Error-Messages.
011300     03  WX46            pic x(40) value
011400                         "WX46 Range card open/read error status".
011500     03  WX47            pic x(40) value
011600                         "WX47 Runway state store open error stat".
011700     03  filler          pic x(6).
011800*
011900 01  Error-Code          pic 999.
012000*
012100 linkage section.
012200*==============
012300*
012400 01  To-Day              pic x(10).
012500 copy "wswxcal.cob".
012600 copy "wswxfil.cob".
012700*
012800 report section.
012900*===============
013000*
013100 RD  WX-Runway-Range-Report
013200     control      Final
013300     Page Limit   WX-Page-Lines
013400     Heading      1
013500     First Detail 4
013600     Last  Detail WX-Page-Lines.
013700*
013800 01  WX-Rwy-Head-1 type Page Heading.
013900     03  line 1.
014000         05  col  1      pic x(32)   value
014100                          "CON DAO AIRPORT WEATHER OFFICE".
014200         05  col 50      pic x(10)   source To-Day.
014300         05  col 65      pic x(5)    value "Page ".
014400         05  col 70      pic zz9     source Page-Counter.
014500     03  line 2.
014600         05  col  1      pic x(17)   source Prog-Name.
014700         05  col 20      pic x(28)   value
014800                          "Runway State Range Report".
014900     03  line 3.
015000         05  col  1      pic x(12)   value "Range from ".
015100         05  col 13      pic x(10)   source CR-Start-Date.
015200         05  col 24      pic x(5)    value " to ".
015300         05  col 29      pic x(10)   source CR-End-Date.
015400     03  line 5.
015500         05  col  1      value "EVENT-TIME".
015600         05  col 20      value "STATE".
015700         05  col 32      value "NOTE".
015800*
015900 01  WX-Rwy-Detail type detail.
016000     03  line plus 1.
016100         05  col  1      pic x(16)   source RS-Event-Time.
016200         05  col 20      pic x(10)   source RS-State.
016300         05  col 32      pic x(30)   source RS-Note.
016400*
016500 01  type control Footing Final line plus 2.
016600     03  col  1          pic x(24)   value
016700                          "TOTAL RUNWAY EVENTS -".
016800     03  col 27          pic zzz,zz9 source WS-Recs-Listed.
016900*
017000 procedure  division using WX-Calling-Data
017100                           To-Day
017200                           WX-File-Defs.
017300*========================================
017400*
017500 AA000-Main.
017600*
017700     move     zero            to WX-Term-Code.
017800     move     zero            to WS-Recs-Read
017900                                  WS-Recs-Listed.
018000     display  "WXRSRPT range query on " wx-file-05 upon console.
018100*
018200     perform  AA010-Read-Range-Card    thru AA010-Exit.
018300     if       WX-Term-Code not = zero
018400              go to AA000-Exit.
018500*
018600     perform  AA020-Open-Runway        thru AA020-Exit.
018700     if       WX-Term-Code not = zero
018800              go to AA000-Exit.
018900*
019000     perform  AA030-Scan-And-Print     thru AA030-Exit.
019100*
019200     close    WX-Runway-State-File.
019300*
019400 AA000-Exit.
019500     goback.
019600*
019700 AA010-Read-Range-Card.
019800*
019900     open     input WX-Range-File.
020000     if       WX-Range-Status not = "00"
020100              display  WX46  "-" WX-Range-Status upon console
020200              move     8 to WX-Term-Code
020300              go to AA010-Exit.
020400     read     WX-Range-File at end
020500              display  WX46  "- empty" upon console
020600              move     8 to WX-Term-Code.
020700     close    WX-Range-File.
020800*
020900 AA010-Exit.
021000     exit.
021100*
021200 AA020-Open-Runway.
021300*
021400     open     input WX-Runway-State-File.
021500     if       WX-Runway-State-Status not = "00"
021600              display  WX47  "-" WX-Runway-State-Status upon console
021700              move     8 to WX-Term-Code.
021800*
021900 AA020-Exit.
022000     exit.
022100*
022200 AA030-Scan-And-Print.
022300*
022400     open     output WX-Rwy-Print.
022500     initiate WX-Runway-Range-Report.
022600*
022700     perform  AA032-Scan-One      thru AA032-Exit
022800              until WS-Past-End-Flag = "Y"
022900                 or WX-Runway-State-Status not = "00".
023000*
023100     terminate
023200              WX-Runway-Range-Report.
023300     close    WX-Rwy-Print.
023400*
023500 AA030-Exit.
023600     exit.
023700*
023800 AA032-Scan-One.
023900*
024000     read     WX-Runway-State-File at end
024100              move     "10" to WX-Runway-State-Status
024200              go to AA032-Exit.
024300     add      1 to WS-Recs-Read.
024400     move     RS-Event-Time (1:10)   to WS-Cur-Date.
024500*
024600     move     "N"     to WS-In-Range-Flag.
024700     if       WS-Cur-Date >= CR-Start-Date
024800              and WS-Cur-Date <= CR-End-Date
024900              move     "Y" to WS-In-Range-Flag.
025000     if       WS-Cur-Date > CR-End-Date
025100              move     "Y" to WS-Past-End-Flag.
025200*
025300     if       WS-In-Range-Flag = "Y"
025400              generate WX-Rwy-Detail
025500              add      1 to WS-Recs-Listed.
025600*
025700 AA032-Exit.
025800     exit.
025900*
