000100*********************************************
000200*                                          *
000300*  Record Definition For Forecast          *
000400*           File                           *
000500*     Maintained in date order              *
000600*********************************************
000700*  File size 72 bytes.
000800*
000900* 05/11/25 wlt - Created.
001000* 22/11/25 wlt - Filler added for future rounding-code field.
001100*
001200 01  WX-Forecast-Record.
001300*        YYYY-MM-DD.
001400     03  FC-Date               pic x(10).
001500*        Wind description text.
001600     03  FC-Wind               pic x(20).
001700*        Minimum/maximum forecast temperature, deg C, 1 decimal.
001800     03  FC-Temp-Min           pic s9(3)v9.
001900     03  FC-Temp-Max           pic s9(3)v9.
002000*        Weather description text.
002100     03  FC-Weather            pic x(30).
002200     03  filler                pic x(4).
002300*
