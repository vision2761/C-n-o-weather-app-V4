000100* 07/11/25 wlt - WX-Calling-Data for passing run info to the
000200*                programs wx000 calls, for a cron-driven daily
000300*                run, same shape as the old wscall block.
000400*
000500 01  WX-Calling-Data.
000600*        Name of the program being called / doing the calling.
000700     03  WX-Called             pic x(8).
000800     03  WX-Caller             pic x(8).
000900*        0 = ok, non-zero = abort code returned to the caller.
001000     03  WX-Term-Code          pic 99.
001100*        1=load 2=query 3=report 4=episode-analysis.
001200     03  WX-Process-Func       pic 9.
001300     03  filler                pic x(5).
001400*
