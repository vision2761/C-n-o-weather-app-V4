000100******************************************************************
000200*                                                                *
000300*                   METAR    Message    Parser                  *
000400*        Reads raw METAR text, one message per line, and         *
000500*        writes a parsed observation record to the METAR         *
000600*                     observation store.                         *
000700*                                                                *
000800******************************************************************
000900*
001000 identification          division.
001100*===============================
001200*
001300 program-id.         wxparse.
001400*
001500 author.             W L Thorn.
001600*
001700 installation.       Con Dao Airport Weather Office.
001800*
001900 date-written.       08/11/87.
002000*
002100 date-compiled.
002200*
002300 security.           Local use only - weather office batch suite.
002400*
002500* Remarks.           Tokenises a whitespace-normalised METAR
002600*                    message and decodes station, observation
002700*                    time, wind, visibility, temperature/dewpoint,
002800*                    cloud layers and weather phenomena, then
002900*                    appends a METAR-OBS-RECORD.
003000*
003100*                    Uses the token-table scan idiom taken from
003200*                    the old build-cbasic include scanner, but
003300*                    with UNSTRING / INSPECT / reference
003400*                    modification only - no intrinsic functions
003500*                    are used in this suite.
003600*
003700* Called modules.    None.
003800*
003900* Files used.        METAR-RAW-IN.
004000*                    METAR-OBS-FILE.
004100*
004200******************************************************************
004300* Changes:
004400* 08/11/87 wlt - 1.0.00 Created, taken from the build-cbasic
004500*                       token scanner shape.
004600* 15/11/25 wlt - 1.0.01 Wind group parsing added (VRB/ddd, speed,
004700*                       gust, KT suffix).
004800* 21/11/25 wlt - 1.0.02 Weather phenomena table added - the
004900*                       +SHRA/-SHRA/SHRA/+RA/-RA/RA/TSRA/TS/DZ/
005000*                       FG/BR/HZ scan, table order per the
005100*                       forecaster's decode sheet.
005200* 30/11/25 kmp - 1.0.03 Cloud layers limited to 3 per rule 14 -
005300*                       request WX-101.
005400* 11/12/25 wlt - 1.0.04 WX15 added - boundary test for the
005500*                       weather table is a token/character scan
005600*                       and does not fully replicate a regex
005700*                       engine; noted for the duty forecaster as
005800*                       a known simplification, see log book.
005900* 09/01/26 kmp - 1.0.05 Visibility now takes the FIRST standalone
006000*                       4 digit token, not the last - matches the
006100*                       decode sheet example that was failing.
006200* 02/03/26 wlt - 1.0.06 Y2K-style date field widened on the run
006300*                       stamp shown in the end of job line.
006400* 10/08/26 kmp - 1.0.07 WX16 - the +RA/-RA weather-table rows
006500*                       were coded with Scan-Len 2 against an
006600*                       after-boundary test, so the pattern's
006700*                       own trailing A always failed the test
006800*                       and +RA/-RA could never match - they
006900*                       fell through to the plain RA row and
007000*                       logged as MODERATE.  Scan-Len corrected
007100*                       to 3 on both rows - request WX-114.
007200* 18/08/26 kmp - 1.0.08 WX117 - ba052 tested the whole padded
007300*                       Speed/Gust-Txt field for numeric, so any 2
007400*                       digit speed or gust (trailing spaces) failed
007500*                       the test and was logged absent; unstring now
007600*                       reports the actual digit count and the test
007700*                       is confined to that slice.  Also, ba072's
007800*                       feet to metres conversion rounded into a 1
007900*                       decimal COMP-3 work field before the move to
008000*                       the integer height, so the move then just
008100*                       truncated instead of rounding to the nearest
008200*                       whole metre per rule 20; compute now rounds
008300*                       straight into the output field - request
008400*                       WX-114.
008500* 24/08/26 kmp - 1.0.09 WX118 - ba062 tested M against a 2 byte
008600*                       slice, which the compiler pads out to "M "
008700*                       before comparing - a real negative temp
008800*                       token always has a digit in byte 2, so the
008900*                       test never matched and every sub-zero
009000*                       reading fell through unset.  Narrowed to a
009100*                       1 byte slice, same as the dewpoint-side
009200*                       test a few lines down - request WX-114.
009300******************************************************************
009400*
009500 environment             division.
009600*===============================
009700*
009800 configuration           section.
009900 special-names.
010000     class WX-Digit-Class for numeric is "0" thru "9".
010100     WX01 is UPSI-0.
010200*
010300 input-output            section.
010400 file-control.
010500*
010600     select  WX-Raw-File    assign to "WXMETIN"
010700             organization is line sequential
010800             file status is WX-Raw-Status.
010900*
011000     select  WX-Metar-File  assign to "WXMETAR"
011100             organization is sequential
011200             file status is WX-Metar-Status.
011300*
011400 data                    division.
011500*===============================
011600*
011700 file section.
011800*
011900 fd  WX-Raw-File
012000     record contains 120 characters.
012100 01  WX-Raw-Record           pic x(120).
012200*
012300 fd  WX-Metar-File.
012400 copy "wswxmet.cob".
012500*
012600 working-storage section.
012700*-----------------------
012800*
012900 77  Prog-Name           pic x(17) value "WXPARSE (1.0.09)".
013000*
013100 01  WX-Raw-Status       pic xx.
013200 01  WX-Metar-Status     pic xx.
013300*
013400 01  WS-Run-Totals.
013500     03  WS-Lines-Read       pic 9(6)  comp.
013600     03  WS-Recs-Written     pic 9(6)  comp.
013700     03  filler              pic x(10).
013800*
013900 01  WS-Token-Data.
014000     03  WS-Token-Count      pic 99      comp.
014100     03  WS-Token-Ptr        pic 9(3)    comp.
014200     03  WS-Token-Tab        occurs 20 times
014300                             pic x(20).
014400     03  WS-Sub               pic 99      comp.
014500     03  WS-Tok-Len            pic 99      comp.
014600*
014700* Reconstructed whitespace-normalised message, and a working
014800* pointer for building it via STRING.
014900 01  WS-Normalised.
015000     03  WS-Norm-Text          pic x(120).
015100     03  WS-Norm-Ptr           pic 999     comp.
015200 01  WS-Norm-Redef redefines WS-Normalised.
015300     03  WS-Norm-Bytes         pic x(123).
015400*
015500 01  WS-Found-Flags.
015600     03  WS-Station-Found      pic x       value "N".
015700     03  WS-Obstime-Found      pic x       value "N".
015800     03  WS-Wind-Found         pic x       value "N".
015900     03  WS-Vis-Found          pic x       value "N".
016000     03  WS-Temp-Found         pic x       value "N".
016100     03  WS-Rain-Set           pic x       value "N".
016200 01  WS-Found-Redef redefines WS-Found-Flags.
016300     03  WS-Found-All          pic x(6).
016400*
016500 01  WS-Wind-Work.
016600     03  WS-Wind-Core          pic x(10).
016700     03  WS-Wind-Speed-Txt     pic x(4).
016800     03  WS-Wind-Gust-Txt      pic x(4).
016900 01  WS-Wind-Redef redefines WS-Wind-Work.
017000     03  WS-Wind-Work-Bytes    pic x(18).
017100*
017200* Actual digit lengths written into the speed/gust slices by
017300* the unstring below - the receiving fields are padded with
017400* spaces on the right, so the numeric test must be confined to
017500* the occupied length, not the whole padded field.
017600 01  WS-Wind-Len-Work.
017700     03  WS-Wind-Speed-Len    pic 9       comp.
017800     03  WS-Wind-Gust-Len     pic 9       comp.
017900     03  filler               pic x(2).
018000 01  WS-Wind-Len-Redef redefines WS-Wind-Len-Work.
018100     03  WS-Wind-Len-Bytes    pic x(4).
018200*
018300 01  WS-Temp-Work.
018400     03  WS-Temp-Core          pic x(8).
018500     03  WS-Temp-Sign          pic x.
018600     03  WS-Temp-Digits        pic 99.
018700     03  WS-Dew-Sign           pic x.
018800     03  WS-Dew-Digits         pic 99.
018900     03  WS-Temp-Offset        pic 9       comp.
019000*
019100 01  WS-Cloud-Work.
019200     03  WS-Cloud-Count        pic 9       comp.
019300     03  WS-Cloud-Feet         pic 9(5)    comp.
019400     03  filler                pic x(4).
019500*
019600* The decoded weather text is built up token by token with
019700* STRING, separated by a comma-space joiner as each group is
019800* appended - see ba080.
019900 01  WS-Weather-Build.
020000     03  WS-Weather-Text       pic x(40).
020100     03  WS-Weather-Ptr        pic 99      comp.
020200     03  WS-Weather-Any        pic x       value "N".
020300*
020400* Generic substring scanner parameters, shared by every weather
020500* phenomenon test in ba080 - avoids twelve near-identical scan
020600* loops.
020700 01  WS-Scan-Work.
020800     03  WS-Scan-Pattern       pic x(6).
020900     03  WS-Scan-Len           pic 9       comp.
021000     03  WS-Scan-Mode          pic x.
021100*            B = boundary both sides, A = boundary after only,
021200*            N = plain substring, no boundary test.
021300     03  WS-Scan-Pos           pic 999     comp.
021400     03  WS-Scan-Found         pic x       value "N".
021500     03  WS-Scan-Char-Before   pic x.
021600     03  WS-Scan-Char-After    pic x.
021700     03  WS-Scan-Desc          pic x(23).
021800*
021900 linkage section.
022000*==============
022100*
022200 01  To-Day              pic x(10).
022300 copy "wswxcal.cob".
022400 copy "wswxfil.cob".
022500*
022600 procedure  division using WX-Calling-Data
022700                           To-Day
022800                           WX-File-Defs.
022900*========================================
023000*
023100 AA000-Main.
023200*
023300     move     zero            to WX-Term-Code.
023400     move     zero            to WS-Lines-Read
023500                                  WS-Recs-Written.
023600     display  "WXPARSE loading " wx-file-01
023700              " into " wx-file-02 upon console.
023800*
023900     open     input WX-Raw-File.
024000     if       WX-Raw-Status not = "00"
024100              move  8 to WX-Term-Code
024200              go to AA000-Exit.
024300*
024400     open     extend WX-Metar-File.
024500     if       WX-Metar-Status not = "00"
024600              close WX-Raw-File
024700              move  8 to WX-Term-Code
024800              go to AA000-Exit.
024900*
025000 AA010-Read-Loop.
025100*
025200     read     WX-Raw-File at end
025300              go to AA020-Eoj.
025400     add      1 to WS-Lines-Read.
025500*
025600     perform  BA010-Normalise           thru BA010-Exit.
025700     perform  BA030-Find-Station        thru BA030-Exit.
025800     perform  BA040-Find-Obstime        thru BA040-Exit.
025900     perform  BA050-Find-Wind           thru BA050-Exit.
026000     perform  BA055-Find-Visibility     thru BA055-Exit.
026100     perform  BA060-Find-Temp           thru BA060-Exit.
026200     perform  BA070-Find-Clouds         thru BA070-Exit.
026300     perform  BA080-Find-Weather        thru BA080-Exit.
026400*
026500     write    WX-Metar-Record.
026600     add      1 to WS-Recs-Written.
026700     go       to AA010-Read-Loop.
026800*
026900 AA020-Eoj.
027000*
027100     close    WX-Raw-File.
027200     close    WX-Metar-File.
027300     display  "WXPARSE lines read    " WS-Lines-Read upon console.
027400     display  "WXPARSE records wrote " WS-Recs-Written upon console.
027500*
027600 AA000-Exit.
027700     goback.
027800*
027900* Collapse all runs of whitespace in the raw line into single
028000* spaces and trim the ends - rule 1.  UNSTRING delimited by ALL
028100* SPACE coalesces consecutive delimiters for us, so a plain
028200* token rebuild via STRING achieves the normalisation directly.
028300 BA010-Normalise.
028400*
028500     move     spaces to WS-Norm-Text.
028600     move     1      to WS-Norm-Ptr.
028700     perform  BA015-Rebuild-Line        thru BA015-Exit.
028800*
028900 BA010-Exit.
029000     exit.
029100*
029200* Unstring the whole record, keeping every token in the
029300* table so later paragraphs can scan it; also used to
029400* rebuild WS-Norm-Text with single-space separators.
029500 BA015-Rebuild-Line.
029600*
029700     move     zero   to WS-Token-Count.
029800     move     spaces to WS-Token-Tab (1) WS-Token-Tab (2)
029900                        WS-Token-Tab (3) WS-Token-Tab (4)
030000                        WS-Token-Tab (5) WS-Token-Tab (6)
030100                        WS-Token-Tab (7) WS-Token-Tab (8)
030200                        WS-Token-Tab (9) WS-Token-Tab (10)
030300                        WS-Token-Tab (11) WS-Token-Tab (12)
030400                        WS-Token-Tab (13) WS-Token-Tab (14)
030500                        WS-Token-Tab (15) WS-Token-Tab (16)
030600                        WS-Token-Tab (17) WS-Token-Tab (18)
030700                        WS-Token-Tab (19) WS-Token-Tab (20).
030800*
030900     unstring WX-Raw-Record delimited by all space
031000              into WS-Token-Tab (1)  WS-Token-Tab (2)
031100                   WS-Token-Tab (3)  WS-Token-Tab (4)
031200                   WS-Token-Tab (5)  WS-Token-Tab (6)
031300                   WS-Token-Tab (7)  WS-Token-Tab (8)
031400                   WS-Token-Tab (9)  WS-Token-Tab (10)
031500                   WS-Token-Tab (11) WS-Token-Tab (12)
031600                   WS-Token-Tab (13) WS-Token-Tab (14)
031700                   WS-Token-Tab (15) WS-Token-Tab (16)
031800                   WS-Token-Tab (17) WS-Token-Tab (18)
031900                   WS-Token-Tab (19) WS-Token-Tab (20)
032000              tallying in WS-Token-Count.
032100*
032200     if       WS-Token-Count > 20
032300              move 20 to WS-Token-Count.
032400*
032500     move     spaces to WS-Norm-Text.
032600     move     1      to WS-Norm-Ptr.
032700     perform  BA016-Rebuild-One thru BA016-Exit
032800              varying WS-Sub from 1 by 1
032900              until WS-Sub > WS-Token-Count.
033000*
033100     move     WS-Norm-Text to MO-Raw.
033200*
033300 BA015-Exit.
033400     exit.
033500*
033600 BA016-Rebuild-One.
033700*
033800     move     zero to WS-Tok-Len.
033900     inspect  WS-Token-Tab (WS-Sub)
034000              tallying WS-Tok-Len for characters
034100              before initial space.
034200     if       WS-Sub > 1
034300              string   " " delimited by size
034400                       into WS-Norm-Text
034500                       with pointer WS-Norm-Ptr.
034600     string   WS-Token-Tab (WS-Sub) (1:WS-Tok-Len)
034700              delimited by size
034800              into WS-Norm-Text
034900              with pointer WS-Norm-Ptr.
035000*
035100 BA016-Exit.
035200     exit.
035300*
035400* Station - rule 2.  METAR followed by a 4 char token wins,
035500* else the first standalone 4 upper case letter token.
035600 BA030-Find-Station.
035700*
035800     move     spaces to MO-Station.
035900     move     "N"    to WS-Station-Found.
036000     perform  BA032-Test-Metar thru BA032-Exit
036100              varying WS-Sub from 1 by 1
036200              until WS-Sub > WS-Token-Count
036300              or    WS-Station-Found = "Y".
036400*
036500     if       WS-Station-Found = "N"
036600              perform  BA034-Test-Standalone thru BA034-Exit
036700                       varying WS-Sub from 1 by 1
036800                       until WS-Sub > WS-Token-Count
036900                       or    WS-Station-Found = "Y".
037000*
037100 BA032-Exit.
037200     exit.
037300*
037400 BA032-Test-Metar.
037500*
037600     if       WS-Token-Tab (WS-Sub) (1:5) = "METAR"
037700       and    WS-Sub < WS-Token-Count
037800       and    WS-Token-Tab (WS-Sub + 1) (5:1) = space
037900              move WS-Token-Tab (WS-Sub + 1) (1:4)
038000                   to MO-Station
038100              move "Y" to WS-Station-Found.
038200*
038300 BA034-Test-Standalone.
038400*
038500     if       WS-Token-Tab (WS-Sub) (5:1) = space
038600       and    WS-Token-Tab (WS-Sub) (1:4) is alphabetic
038700       and    WS-Token-Tab (WS-Sub) (1:4) not = spaces
038800              move WS-Token-Tab (WS-Sub) (1:4)
038900                   to MO-Station
039000              move "Y" to WS-Station-Found.
039100*
039200 BA034-Exit.
039300     exit.
039400*
039500 BA030-Exit.
039600     exit.
039700*
039800* Observation time - rule 3.  Last token of 6 digits + Z wins,
039900* so we simply keep overwriting as we scan forward.
040000 BA040-Find-Obstime.
040100*
040200     move     spaces to MO-Obs-Time.
040300     move     "N"    to WS-Obstime-Found.
040400     perform  BA042-Test-Obstime thru BA042-Exit
040500              varying WS-Sub from 1 by 1
040600              until WS-Sub > WS-Token-Count.
040700*
040800 BA040-Exit.
040900     exit.
041000*
041100 BA042-Test-Obstime.
041200*
041300     if       WS-Token-Tab (WS-Sub) (8:1) = space
041400       and    WS-Token-Tab (WS-Sub) (7:1) = "Z"
041500       and    WS-Token-Tab (WS-Sub) (1:6) is numeric
041600              move WS-Token-Tab (WS-Sub) (1:7)
041700                   to MO-Obs-Time
041800              move "Y" to WS-Obstime-Found.
041900*
042000 BA042-Exit.
042100     exit.
042200*
042300* Wind - rule 4.  (VRB|ddd)(ff[f])(Gggg?)KT - first match wins.
042400 BA050-Find-Wind.
042500*
042600     move     spaces to MO-Wind-Dir MO-Wind-Speed MO-Wind-Gust.
042700     move     "N"    to MO-Wind-Speed-Ind MO-Wind-Gust-Ind.
042800     move     "N"    to WS-Wind-Found.
042900     move     zero   to MO-Wind-Speed MO-Wind-Gust.
043000*
043100     perform  BA051-Test-Wind thru BA051-Exit
043200              varying WS-Sub from 1 by 1
043300              until WS-Sub > WS-Token-Count
043400              or    WS-Wind-Found = "Y".
043500*
043600 BA050-Exit.
043700     exit.
043800*
043900 BA051-Test-Wind.
044000*
044100     move     zero to WS-Tok-Len.
044200     inspect  WS-Token-Tab (WS-Sub)
044300              tallying WS-Tok-Len for characters
044400              before initial space.
044500     if       WS-Tok-Len > 5
044600       and    WS-Token-Tab (WS-Sub)
044700              (WS-Tok-Len - 1:2) = "KT"
044800              move WS-Token-Tab (WS-Sub) to WS-Wind-Core
044900              perform BA052-Decode-Wind thru BA052-Exit.
045000*
045100 BA051-Exit.
045200     exit.
045300*
045400 BA052-Decode-Wind.
045500*
045600     move     spaces to WS-Wind-Speed-Txt WS-Wind-Gust-Txt.
045700     if       WS-Wind-Core (1:3) = "VRB"
045800              move  spaces to MO-Wind-Dir
045900     else
046000        if    WS-Wind-Core (1:3) is numeric
046100              move WS-Wind-Core (1:3) to MO-Wind-Dir
046200        else
046300              go to BA052-Exit
046400        end-if
046500     end-if.
046600*
046700     move     zero to WS-Wind-Speed-Len WS-Wind-Gust-Len.
046800     unstring WS-Wind-Core (4:WS-Tok-Len - 5)
046900              delimited by "G"
047000              into WS-Wind-Speed-Txt count in WS-Wind-Speed-Len
047100                   WS-Wind-Gust-Txt  count in WS-Wind-Gust-Len.
047200*
047300* Speed/gust slices come back padded with spaces on the right, so
047400* the numeric test is confined to the occupied length - testing the
047500* whole padded field false-fails every 2 digit speed/gust (WX-117).
047600     if       WS-Wind-Speed-Len > zero
047700       and    WS-Wind-Speed-Txt (1:WS-Wind-Speed-Len) is numeric
047800              move WS-Wind-Speed-Txt (1:WS-Wind-Speed-Len)
047900                   to MO-Wind-Speed
048000              move "Y" to MO-Wind-Speed-Ind
048100              move "Y" to WS-Wind-Found
048200     end-if.
048300*
048400     if       WS-Wind-Gust-Len > zero
048500       and    WS-Wind-Gust-Txt (1:WS-Wind-Gust-Len) is numeric
048600              move WS-Wind-Gust-Txt (1:WS-Wind-Gust-Len)
048700                   to MO-Wind-Gust
048800              move "Y" to MO-Wind-Gust-Ind
048900     end-if.
049000*
049100 BA052-Exit.
049200     exit.
049300*
049400* Visibility - rule 5.  First standalone 4 digit token anywhere.
049500 BA055-Find-Visibility.
049600*
049700     move     zero to MO-Visibility.
049800     move     "N"  to MO-Visibility-Ind.
049900     move     "N"  to WS-Vis-Found.
050000     perform  BA056-Test-Vis thru BA056-Exit
050100              varying WS-Sub from 1 by 1
050200              until WS-Sub > WS-Token-Count
050300              or    WS-Vis-Found = "Y".
050400*
050500 BA055-Exit.
050600     exit.
050700*
050800 BA056-Test-Vis.
050900*
051000     if       WS-Token-Tab (WS-Sub) (5:1) = space
051100       and    WS-Token-Tab (WS-Sub) (1:4) is numeric
051200       and    WS-Token-Tab (WS-Sub) (1:4) not = spaces
051300              move WS-Token-Tab (WS-Sub) (1:4)
051400                   to MO-Visibility
051500              move "Y" to MO-Visibility-Ind
051600              move "Y" to WS-Vis-Found.
051700*
051800 BA056-Exit.
051900     exit.
052000*
052100* Temperature / dewpoint - rule 6.  First token of T/D shape,
052200* each 2 digits optionally prefixed by M for negative.
052300 BA060-Find-Temp.
052400*
052500     move     zero to MO-Temp MO-Dewpoint.
052600     move     "N"  to MO-Temp-Ind MO-Dewpoint-Ind.
052700     move     "N"  to WS-Temp-Found.
052800*
052900     perform  BA062-Try-Temp thru BA062-Exit
053000              varying WS-Sub from 1 by 1
053100              until WS-Sub > WS-Token-Count
053200              or    WS-Temp-Found = "Y".
053300*
053400 BA060-Exit.
053500     exit.
053600*
053700 BA062-Try-Temp.
053800*
053900     move     WS-Token-Tab (WS-Sub) (1:8) to WS-Temp-Core.
054000     if       WS-Temp-Core (1:1) = "M" and WS-Temp-Core (2:2) is numeric
054100              move "-" to WS-Temp-Sign
054200              move WS-Temp-Core (2:2) to WS-Temp-Digits
054300              move 3 to WS-Temp-Offset
054400     else
054500        if    WS-Temp-Core (1:2) is numeric
054600              move "+" to WS-Temp-Sign
054700              move WS-Temp-Core (1:2) to WS-Temp-Digits
054800              move 2 to WS-Temp-Offset
054900        else
055000              go to BA062-Exit
055100        end-if
055200     end-if.
055300*
055400     if       WS-Temp-Core (WS-Temp-Offset + 1:1) not = "/"
055500              go to BA062-Exit.
055600*
055700     if       WS-Temp-Core (WS-Temp-Offset + 2:1) = "M"
055800              and WS-Temp-Core (WS-Temp-Offset + 3:2) is numeric
055900              move "-" to WS-Dew-Sign
056000              move WS-Temp-Core (WS-Temp-Offset + 3:2) to WS-Dew-Digits
056100     else
056200        if    WS-Temp-Core (WS-Temp-Offset + 2:2) is numeric
056300              move "+" to WS-Dew-Sign
056400              move WS-Temp-Core (WS-Temp-Offset + 2:2) to WS-Dew-Digits
056500        else
056600              go to BA062-Exit
056700        end-if
056800     end-if.
056900*
057000     if       WS-Temp-Sign = "-"
057100              compute MO-Temp = zero - WS-Temp-Digits
057200     else
057300              move WS-Temp-Digits to MO-Temp
057400     end-if.
057500     if       WS-Dew-Sign = "-"
057600              compute MO-Dewpoint = zero - WS-Dew-Digits
057700     else
057800              move WS-Dew-Digits to MO-Dewpoint
057900     end-if.
058000     move     "Y" to MO-Temp-Ind MO-Dewpoint-Ind WS-Temp-Found.
058100*
058200 BA062-Exit.
058300     exit.
058400*
058500* Clouds - rule 7 & 14.  FEW/SCT/BKN/OVC + 3 digits, first 3 kept.
058600 BA070-Find-Clouds.
058700*
058800     move     spaces to MO-Cloud-Amount (1) MO-Cloud-Amount (2)
058900                        MO-Cloud-Amount (3).
059000     move     zero   to MO-Cloud-Height-M (1) MO-Cloud-Height-M (2)
059100                        MO-Cloud-Height-M (3).
059200     move     zero   to WS-Cloud-Count.
059300*
059400     perform  BA072-Test-Cloud thru BA072-Exit
059500              varying WS-Sub from 1 by 1
059600              until WS-Sub > WS-Token-Count
059700              or    WS-Cloud-Count = 3.
059800*
059900 BA070-Exit.
060000     exit.
060100*
060200 BA072-Test-Cloud.
060300*
060400     if       (WS-Token-Tab (WS-Sub) (1:3) = "FEW" or
060500               WS-Token-Tab (WS-Sub) (1:3) = "SCT" or
060600               WS-Token-Tab (WS-Sub) (1:3) = "BKN" or
060700               WS-Token-Tab (WS-Sub) (1:3) = "OVC")
060800       and    WS-Token-Tab (WS-Sub) (4:3) is numeric
060900              add  1 to WS-Cloud-Count
061000              move WS-Token-Tab (WS-Sub) (1:3)
061100                   to MO-Cloud-Amount (WS-Cloud-Count)
061200              move WS-Token-Tab (WS-Sub) (4:3)
061300                   to WS-Cloud-Feet
061400              multiply WS-Cloud-Feet by 100
061500                       giving WS-Cloud-Feet
061600              compute MO-Cloud-Height-M (WS-Cloud-Count) rounded =
061700                      WS-Cloud-Feet * 0.3048.
061800*
061900 BA072-Exit.
062000     exit.
062100*
062200* Weather phenomena - rule 8 & 9.  Table order matters; every
062300* match appends a description, the first rain-bearing match
062400* sets the rain level and is never overwritten.
062500*
062600* NOTE (WX15, 11/12/25): this scan tests for each pattern inside
062700* the rebuilt message text with a simple character-position scan
062800* and a boundary test either side (class test for alphabetic/
062900* numeric).  It is close to, but not a full replica of, a regex
063000* engine - see the log book entry for the corner cases this does
063100* not cover.
063200 BA080-Find-Weather.
063300*
063400     move     spaces to MO-Weather MO-Rain-Level.
063500     move     zero   to MO-Rain-Flag.
063600     move     "N"    to WS-Rain-Set.
063700     move     spaces to WS-Weather-Text.
063800     move     1      to WS-Weather-Ptr.
063900     move     "N"    to WS-Weather-Any.
064000*
064100     move     "+SHRA" to WS-Scan-Pattern.  move 5 to WS-Scan-Len.
064200     move     "N"     to WS-Scan-Mode.
064300     perform  BA090-Scan              thru BA090-Exit.
064400     if       WS-Scan-Found = "Y"
064500              move "HEAVY SHOWER           " to WS-Scan-Desc
064600              perform BA082-Append-Desc thru BA082-Exit
064700              if    WS-Rain-Set = "N"
064800                    move "HEAVY     " to MO-Rain-Level
064900                    move "Y" to WS-Rain-Set
065000              end-if
065100              move 1 to MO-Rain-Flag
065200     end-if.
065300*
065400     move     "-SHRA" to WS-Scan-Pattern.  move 5 to WS-Scan-Len.
065500     move     "N"     to WS-Scan-Mode.
065600     perform  BA090-Scan              thru BA090-Exit.
065700     if       WS-Scan-Found = "Y"
065800              move "LIGHT SHOWER           " to WS-Scan-Desc
065900              perform BA082-Append-Desc thru BA082-Exit
066000              if    WS-Rain-Set = "N"
066100                    move "LIGHT     " to MO-Rain-Level
066200                    move "Y" to WS-Rain-Set
066300              end-if
066400              move 1 to MO-Rain-Flag
066500     end-if.
066600*
066700     move     "SHRA  " to WS-Scan-Pattern.  move 4 to WS-Scan-Len.
066800     move     "B"     to WS-Scan-Mode.
066900     perform  BA090-Scan              thru BA090-Exit.
067000     if       WS-Scan-Found = "Y"
067100              move "MODERATE SHOWER        " to WS-Scan-Desc
067200              perform BA082-Append-Desc thru BA082-Exit
067300              if    WS-Rain-Set = "N"
067400                    move "MODERATE  " to MO-Rain-Level
067500                    move "Y" to WS-Rain-Set
067600              end-if
067700              move 1 to MO-Rain-Flag
067800     end-if.
067900*
068000* WX16, 10/08/26: Scan-Len was 2 here - pattern's own
068100* trailing A beat the after-boundary test every time.
068200     move     "+RA   " to WS-Scan-Pattern.  move 3 to WS-Scan-Len.
068300     move     "A"     to WS-Scan-Mode.
068400     perform  BA090-Scan              thru BA090-Exit.
068500     if       WS-Scan-Found = "Y"
068600              move "HEAVY RAIN             " to WS-Scan-Desc
068700              perform BA082-Append-Desc thru BA082-Exit
068800              if    WS-Rain-Set = "N"
068900                    move "HEAVY     " to MO-Rain-Level
069000                    move "Y" to WS-Rain-Set
069100              end-if
069200              move 1 to MO-Rain-Flag
069300     end-if.
069400*
069500     move     "-RA   " to WS-Scan-Pattern.  move 3 to WS-Scan-Len.
069600     move     "A"     to WS-Scan-Mode.
069700     perform  BA090-Scan              thru BA090-Exit.
069800     if       WS-Scan-Found = "Y"
069900              move "LIGHT RAIN             " to WS-Scan-Desc
070000              perform BA082-Append-Desc thru BA082-Exit
070100              if    WS-Rain-Set = "N"
070200                    move "LIGHT     " to MO-Rain-Level
070300                    move "Y" to WS-Rain-Set
070400              end-if
070500              move 1 to MO-Rain-Flag
070600     end-if.
070700*
070800     move     "RA    " to WS-Scan-Pattern.  move 2 to WS-Scan-Len.
070900     move     "B"     to WS-Scan-Mode.
071000     perform  BA090-Scan              thru BA090-Exit.
071100     if       WS-Scan-Found = "Y"
071200              move "MODERATE RAIN          " to WS-Scan-Desc
071300              perform BA082-Append-Desc thru BA082-Exit
071400              if    WS-Rain-Set = "N"
071500                    move "MODERATE  " to MO-Rain-Level
071600                    move "Y" to WS-Rain-Set
071700              end-if
071800              move 1 to MO-Rain-Flag
071900     end-if.
072000*
072100     move     "TSRA  " to WS-Scan-Pattern.  move 4 to WS-Scan-Len.
072200     move     "N"     to WS-Scan-Mode.
072300     perform  BA090-Scan              thru BA090-Exit.
072400     if       WS-Scan-Found = "Y"
072500              move "THUNDERSTORM RAIN      " to WS-Scan-Desc
072600              perform BA082-Append-Desc thru BA082-Exit
072700              if    WS-Rain-Set = "N"
072800                    move "THUNDER   " to MO-Rain-Level
072900                    move "Y" to WS-Rain-Set
073000              end-if
073100              move 1 to MO-Rain-Flag
073200     end-if.
073300*
073400     move     "TS    " to WS-Scan-Pattern.  move 2 to WS-Scan-Len.
073500     move     "B"     to WS-Scan-Mode.
073600     perform  BA090-Scan              thru BA090-Exit.
073700     if       WS-Scan-Found = "Y"
073800              move "THUNDERSTORM           " to WS-Scan-Desc
073900              perform BA082-Append-Desc thru BA082-Exit
074000     end-if.
074100*
074200     move     "DZ    " to WS-Scan-Pattern.  move 2 to WS-Scan-Len.
074300     move     "B"     to WS-Scan-Mode.
074400     perform  BA090-Scan              thru BA090-Exit.
074500     if       WS-Scan-Found = "Y"
074600              move "DRIZZLE                " to WS-Scan-Desc
074700              perform BA082-Append-Desc thru BA082-Exit
074800              if    WS-Rain-Set = "N"
074900                    move "LIGHT     " to MO-Rain-Level
075000                    move "Y" to WS-Rain-Set
075100              end-if
075200              move 1 to MO-Rain-Flag
075300     end-if.
075400*
075500     move     "FG    " to WS-Scan-Pattern.  move 2 to WS-Scan-Len.
075600     move     "B"     to WS-Scan-Mode.
075700     perform  BA090-Scan              thru BA090-Exit.
075800     if       WS-Scan-Found = "Y"
075900              move "FOG                    " to WS-Scan-Desc
076000              perform BA082-Append-Desc thru BA082-Exit
076100     end-if.
076200*
076300     move     "BR    " to WS-Scan-Pattern.  move 2 to WS-Scan-Len.
076400     move     "B"     to WS-Scan-Mode.
076500     perform  BA090-Scan              thru BA090-Exit.
076600     if       WS-Scan-Found = "Y"
076700              move "MIST                   " to WS-Scan-Desc
076800              perform BA082-Append-Desc thru BA082-Exit
076900     end-if.
077000*
077100     move     "HZ    " to WS-Scan-Pattern.  move 2 to WS-Scan-Len.
077200     move     "B"     to WS-Scan-Mode.
077300     perform  BA090-Scan              thru BA090-Exit.
077400     if       WS-Scan-Found = "Y"
077500              move "HAZE                   " to WS-Scan-Desc
077600              perform BA082-Append-Desc thru BA082-Exit
077700     end-if.
077800*
077900     move     WS-Weather-Text to MO-Weather.
078000*
078100 BA080-Exit.
078200     exit.
078300*
078400* Appends one description to the comma-space joined weather
078500* text - rule 15.
078600 BA082-Append-Desc.
078700*
078800     if       WS-Weather-Any = "Y"
078900              string   ", " delimited by size
079000                       into WS-Weather-Text
079100                       with pointer WS-Weather-Ptr
079200     end-if.
079300     move     zero to WS-Tok-Len.
079400     inspect  WS-Scan-Desc tallying WS-Tok-Len
079500              for characters before initial "  ".
079600     if       WS-Tok-Len = zero
079700              move 23 to WS-Tok-Len.
079800     string   WS-Scan-Desc (1:WS-Tok-Len) delimited by size
079900              into WS-Weather-Text
080000              with pointer WS-Weather-Ptr.
080100     move     "Y" to WS-Weather-Any.
080200*
080300 BA082-Exit.
080400     exit.
080500*
080600* Generic substring scanner used by ba080.  Scans WS-Norm-Text
080700* for WS-Scan-Pattern (length WS-Scan-Len).  WS-Scan-Mode of B
080800* requires a non alphanumeric (or string-edge) char both sides,
080900* A requires it after only, N tests the plain substring alone.
081000 BA090-Scan.
081100*
081200     move     "N"    to WS-Scan-Found.
081300     perform  BA092-Test-Scan-Pos thru BA092-Exit
081400              varying WS-Scan-Pos from 1 by 1
081500              until WS-Scan-Pos > (121 - WS-Scan-Len)
081600              or    WS-Scan-Found = "Y".
081700*
081800 BA092-Test-Scan-Pos.
081900*
082000     if       WS-Norm-Text (WS-Scan-Pos:WS-Scan-Len)
082100              = WS-Scan-Pattern (1:WS-Scan-Len)
082200              move "Y" to WS-Scan-Found
082300              if    WS-Scan-Mode not = "N"
082400                    move space to WS-Scan-Char-Before
082500                    if  WS-Scan-Pos > 1
082600                        move WS-Norm-Text
082700                             (WS-Scan-Pos - 1:1)
082800                             to WS-Scan-Char-Before
082900                    end-if
083000                    move WS-Norm-Text
083100                         (WS-Scan-Pos + WS-Scan-Len:1)
083200                         to WS-Scan-Char-After
083300                    if  WS-Scan-Char-After is alphabetic
083400                      or WS-Scan-Char-After is numeric
083500                          move "N" to WS-Scan-Found
083600                    end-if
083700                    if  WS-Scan-Mode = "B"
083800                      and (WS-Scan-Char-Before is alphabetic
083900                       or WS-Scan-Char-Before is numeric)
084000                          move "N" to WS-Scan-Found
084100                    end-if
084200              end-if.
084300*
084400 BA092-Exit.
084500     exit.
084600*
084700 BA090-Exit.
084800     exit.
