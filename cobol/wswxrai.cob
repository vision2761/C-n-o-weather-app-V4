000100*********************************************
000200*                                          *
000300*  Record Definition For Rain Event        *
000400*           File                           *
000500*     Maintained in start-time order        *
000600*********************************************
000700*  File size 68 bytes.
000800*
000900* 06/11/25 wlt - Created.
001000* 27/11/25 kmp - Note added: RE-Rain-Level = STOPPED closes an
001100*                open episode, see wxepis.cbl.
001200* 24/08/26 kmp - Removed the WX-Rain-Event-Hdr-Record 01 that used to
001300*                sit below this layout - it was carried over from the
001400*                old run-summary idea that never got wired into any
001500*                program, and nothing in the suite ever COPYd past the
001600*                detail record to reach it - request WX-114.
001700*
001800 01  WX-Rain-Event-Record.
001900*        YYYY-MM-DD HH:MM.
002000     03  RE-Start-Time         pic x(16).
002100*        LIGHT/MODERATE/HEAVY/STORM/THUNDER/DRIZZLE/STOPPED.
002200     03  RE-Rain-Level         pic x(10).
002300*        METAR code as matched, e.g. -RA, RA, +RA, TSRA.
002400     03  RE-Rain-Code          pic x(6).
002500     03  RE-Note               pic x(30).
002600     03  filler                pic x(6).
002700*
002800*
