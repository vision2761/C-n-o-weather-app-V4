000100*********************************************
000200*                                          *
000300*  Record Definition For Station Param     *
000400*           File                           *
000500*     Single record file, RRN = 1           *
000600*********************************************
000700*  File size 96 bytes.
000800*
000900* 04/11/25 wlt - Created.
001000* 19/11/25 wlt - Added Recent-Default, duty forecaster can still
001100*                overtype N at the recnt listing prompt.
001200* 02/01/26 kmp - Added run counters so wx000 can show SOD totals.
001300*
001400 01  WX-Param-Record.
001500*        ICAO code, e.g. VVCS.
001600     03  WX-Station-Id         pic x(4).
001700     03  WX-Station-Name       pic x(20).
001800*        Y = in use, N = suspended.
001900     03  WX-Param-Active       pic x.
002000         88  WX-Param-Is-Active    value "Y".
002100         88  WX-Param-Is-Inactive  value "N".
002200*        1=UK 2=USA 3=Intl, same coding as the old payroll
002300*        Date-Form switch.
002400     03  WX-Date-Form          pic 9.
002500         88  WX-Date-Is-UK         value 1.
002600         88  WX-Date-Is-USA        value 2.
002700         88  WX-Date-Is-Intl       value 3.
002800*        Default N for the recnt listing program, normally 100.
002900     03  WX-Recent-Default     pic 9(3)    comp.
003000     03  WX-Page-Lines         pic 99.
003100     03  WX-Page-Width         pic 999.
003200*        ccyymmdd of the last wx000 start-of-day run.
003300     03  WX-Last-Run-Date      pic 9(8)    comp.
003400     03  WX-Last-Run-Redef redefines WX-Last-Run-Date.
003500         05  WX-LRD-CC         pic 99.
003600         05  WX-LRD-YY         pic 99.
003700         05  WX-LRD-MM         pic 99.
003800         05  WX-LRD-DD         pic 99.
003900*        Running totals, informational only, refreshed at SOD.
004000     03  WX-Metars-Loaded        pic 9(6)  comp.
004100     03  WX-Rain-Events-Logged   pic 9(6)  comp.
004200     03  WX-Runway-Events-Logged pic 9(6)  comp.
004300     03  filler                pic x(30).
004400*
