000100*********************************************
000200*                                          *
000300*  Record Definition For Runway State      *
000400*           File                           *
000500*     Maintained in event-time order        *
000600*********************************************
000700*  File size 64 bytes.
000800*
000900* 06/11/25 wlt - Created.
001000*
001100 01  WX-Runway-State-Record.
001200*        YYYY-MM-DD HH:MM.
001300     03  RS-Event-Time         pic x(16).
001400*        DRY / WET.
001500     03  RS-State              pic x(10).
001600         88  RS-Runway-Is-Dry      value "DRY       ".
001700         88  RS-Runway-Is-Wet      value "WET       ".
001800     03  RS-Note               pic x(30).
001900     03  filler                pic x(8).
002000*
