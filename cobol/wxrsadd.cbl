000100******************************************************************
000200*                                                                *
000300*                Runway    State    Store    Append              *
000400*        Reads runway state transactions and appends a RUNWAY    *
000500*               STATE record to the runway state store.          *
000600*                                                                *
000700******************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200 program-id.         wxrsadd.
001300*
001400 author.             W L Thorn.
001500*
001600 installation.       Con Dao Airport Weather Office.
001700*
001800 date-written.       07/11/87.
001900*
002000 date-compiled.
002100*
002200 security.           Local use only - weather office batch suite.
002300*
002400* Remarks.           Appends one RUNWAY-STATE-RECORD per transaction
002500*                    to the runway state store, maintained in event
002600*                    time order by the operator entering wet/dry
002700*                    changes as they happen - no resequencing is
002800*                    done here.
002900*
003000* Called modules.    None.
003100*
003200* Files used.        RUNWAY-STATE-TRANS-IN.
003300*                    RUNWAY-STATE-FILE.
003400*
003500******************************************************************
003600* Changes:
003700* 07/11/87 wlt - 1.0.00 Created, taken from the old payroll history
003800*                       append shape.
003900* 02/01/26 kmp - 1.0.01 WX44 added for transaction open failures -
004000*                       request WX-114 follow on.
004100******************************************************************
004200*
004300 environment             division.
004400*===============================
004500*
004600 configuration           section.
004700 special-names.
004800     class WX-Alpha-Class for alphabetic is "A" thru "Z".
004900     WX07 is UPSI-0.
005000*
005100 input-output            section.
005200 file-control.
005300*
005400     select  WX-Rwy-Trans-File  assign to "WXRWYTX"
005500             organization is line sequential
005600             file status is WX-Rwy-Trans-Status.
005700*
005800     select  WX-Runway-State-File  assign to "WXRWY"
005900             organization is sequential
006000             file status is WX-Runway-State-Status.
006100*
006200 data                    division.
006300*===============================
006400*
006500 file section.
006600*
006700 fd  WX-Rwy-Trans-File
006800     record contains 56 characters.
006900 01  WX-Rwy-Trans-Record.
007000*        YYYY-MM-DD HH:MM.
007100     03  WT-Event-Time        pic x(16).
007200     03  WT-State             pic x(10).
007300     03  WT-Note              pic x(30).
007400 01  WX-Rwy-Trans-Redef redefines WX-Rwy-Trans-Record.
007500     03  WT-Trans-Bytes       pic x(56).
007600*
007700 fd  WX-Runway-State-File.
007800 copy "wswxrwy.cob".
007900*
008000 working-storage section.
008100*-----------------------
008200*
008300 77  Prog-Name           pic x(17) value "WXRSADD (1.0.01)".
008400*
008500 01  WX-Rwy-Trans-Status    pic xx.
008600 01  WX-Runway-State-Status pic xx.
008700*
008800 01  WS-Run-Totals.
008900     03  WS-Trans-Read       pic 9(6)  comp.
009000     03  WS-Recs-Written     pic 9(6)  comp.
009100     03  filler              pic x(10).
009200 01  WS-Run-Totals-Redef redefines WS-Run-Totals.
009300     03  WS-Run-Totals-Bytes pic x(12).
009400*
009500 01  WS-Rwy-Work.
009600     03  WS-Rwy-Ok-Flag      pic x      value "Y".
009700     03  filler              pic x(3).
009800 01  WS-Rwy-Work-Redef redefines WS-Rwy-Work.
009900     03  WS-Rwy-Work-Bytes   pic x(4).
010000*
010100 01  Error-Messages.
010200     03  WX44            pic x(40) value
010300                         "WX44 Runway trans open error - status".
010400     03  WX45            pic x(40) value
010500                         "WX45 Runway state store open error stat".
010600     03  filler          pic x(6).
010700*
010800 01  Error-Code          pic 999.
010900*
011000 linkage section.
011100*==============
011200*
011300 01  To-Day              pic x(10).
011400 copy "wswxcal.cob".
011500 copy "wswxfil.cob".
011600*
011700 procedure  division using WX-Calling-Data
011800                           To-Day
011900                           WX-File-Defs.
012000*========================================
012100*
012200 AA000-Main.
012300*
012400     move     zero            to WX-Term-Code.
012500     move     zero            to WS-Trans-Read
012600                                  WS-Recs-Written.
012700     display  "WXRSADD loading " wx-file-05 upon console.
012800*
012900     open     input WX-Rwy-Trans-File.
013000     if       WX-Rwy-Trans-Status not = "00"
013100              display  WX44  "-" WX-Rwy-Trans-Status upon console
013200              move     8 to WX-Term-Code
013300              go to AA000-Exit.
013400*
013500     open     extend WX-Runway-State-File.
013600     if       WX-Runway-State-Status not = "00"
013700              close WX-Rwy-Trans-File
013800              display  WX45  "-" WX-Runway-State-Status upon console
013900              move     8 to WX-Term-Code
014000              go to AA000-Exit.
014100*
014200 AA010-Read-Loop.
014300*
014400     read     WX-Rwy-Trans-File at end
014500              go to AA020-Eoj.
014600     add      1 to WS-Trans-Read.
014700*
014800     perform  BA010-Move-Across       thru BA010-Exit.
014900     write    WX-Runway-State-Record.
015000     add      1 to WS-Recs-Written.
015100     go to AA010-Read-Loop.
015200*
015300 AA020-Eoj.
015400*
015500     close    WX-Rwy-Trans-File.
015600     close    WX-Runway-State-File.
015700     display  "WXRSADD end of run - trans read " WS-Trans-Read
015800              " written " WS-Recs-Written upon console.
015900*
016000 AA000-Exit.
016100     goback.
016200*
016300 BA010-Move-Across.
016400*
016500     move     WT-Event-Time   to RS-Event-Time.
016600     move     WT-State        to RS-State.
016700     move     WT-Note         to RS-Note.
016800*
016900 BA010-Exit.
017000     exit.
017100*
