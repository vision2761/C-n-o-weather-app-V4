000100******************************************************************
000200*                                                                *
000300*                 Forecast    Store    Append                    *
000400*        Reads forecast transactions and appends a FORECAST      *
000500*               record to the forecast store in turn.            *
000600*                                                                *
000700******************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200 program-id.         wxfcadd.
001300*
001400 author.             W L Thorn.
001500*
001600 installation.       Con Dao Airport Weather Office.
001700*
001800 date-written.       05/11/87.
001900*
002000 date-compiled.
002100*
002200 security.           Local use only - weather office batch suite.
002300*
002400* Remarks.           Appends one FORECAST-RECORD per transaction to
002500*                    the forecast store.  No parsing or derivation
002600*                    is done - the transaction carries the record
002700*                    fields already split out, the program just
002800*                    moves them across and writes.
002900*
003000* Called modules.    None.
003100*
003200* Files used.        FORECAST-TRANS-IN.
003300*                    FORECAST-FILE.
003400*
003500******************************************************************
003600* Changes:
003700* 05/11/87 wlt - 1.0.00 Created, taken from the old payroll history
003800*                       append shape (one record in, one record
003900*                       out, no edits held against it).
004000* 22/11/25 wlt - 1.0.01 Filler widened on the transaction record to
004100*                       match the forecast store's rounding-code
004200*                       spare bytes.
004300* 02/01/26 kmp - 1.0.02 WX30 added for transaction open failures -
004400*                       request WX-114 follow on.
004500******************************************************************
004600*
004700 environment             division.
004800*===============================
004900*
005000 configuration           section.
005100 special-names.
005200     class WX-Alpha-Class for alphabetic is "A" thru "Z".
005300     WX03 is UPSI-0.
005400*
005500 input-output            section.
005600 file-control.
005700*
005800     select  WX-Fc-Trans-File  assign to "WXFCTX"
005900             organization is line sequential
006000             file status is WX-Fc-Trans-Status.
006100*
006200     select  WX-Forecast-File  assign to "WXFCST"
006300             organization is sequential
006400             file status is WX-Forecast-Status.
006500*
006600 data                    division.
006700*===============================
006800*
006900 file section.
007000*
007100 fd  WX-Fc-Trans-File
007200     record contains 75 characters.
007300 01  WX-Fc-Trans-Record.
007400*        YYYY-MM-DD.
007500     03  FT-Date              pic x(10).
007600     03  FT-Wind              pic x(20).
007700     03  FT-Temp-Min          pic s9(3)v9
007800                               sign is leading separate.
007900     03  FT-Temp-Max          pic s9(3)v9
008000                               sign is leading separate.
008100     03  FT-Weather           pic x(30).
008200     03  filler               pic x(5).
008300 01  WX-Fc-Trans-Redef redefines WX-Fc-Trans-Record.
008400     03  FT-Trans-Bytes       pic x(75).
008500*
008600 fd  WX-Forecast-File.
008700 copy "wswxfcs.cob".
008800*
008900 working-storage section.
009000*-----------------------
009100*
009200 77  Prog-Name           pic x(17) value "WXFCADD (1.0.02)".
009300*
009400 01  WX-Fc-Trans-Status  pic xx.
009500 01  WX-Forecast-Status  pic xx.
009600*
009700 01  WS-Run-Totals.
009800     03  WS-Trans-Read       pic 9(6)  comp.
009900     03  WS-Recs-Written     pic 9(6)  comp.
010000     03  filler              pic x(10).
010100 01  WS-Run-Totals-Redef redefines WS-Run-Totals.
010200     03  WS-Run-Totals-Bytes  pic x(12).
010300*
010400 01  WS-Fc-Work.
010500     03  WS-Fc-Rec-Len       pic 9(3)  comp.
010600     03  WS-Fc-Ok-Flag       pic x      value "Y".
010700 01  WS-Fc-Work-Redef redefines WS-Fc-Work.
010800     03  WS-Fc-Work-Bytes    pic x(4).
010900*
011000 01  Error-Messages.
011100     03  WX30            pic x(40) value
011200                         "WX30 Forecast trans open error - status".
011300     03  WX31            pic x(40) value
011400                         "WX31 Forecast store open error - status".
011500     03  filler          pic x(6).
011600*
011700 01  Error-Code          pic 999.
011800*
011900 linkage section.
012000*==============
012100*
012200 01  To-Day              pic x(10).
012300 copy "wswxcal.cob".
012400 copy "wswxfil.cob".
012500*
012600 procedure  division using WX-Calling-Data
012700                           To-Day
012800                           WX-File-Defs.
012900*========================================
013000*
013100 AA000-Main.
013200*
013300     move     zero            to WX-Term-Code.
013400     move     zero            to WS-Trans-Read
013500                                  WS-Recs-Written.
013600     display  "WXFCADD loading " wx-file-03 upon console.
013700*
013800     open     input WX-Fc-Trans-File.
013900     if       WX-Fc-Trans-Status not = "00"
014000              display  WX30  "-" WX-Fc-Trans-Status upon console
014100              move     8 to WX-Term-Code
014200              go to AA000-Exit.
014300*
014400     open     extend WX-Forecast-File.
014500     if       WX-Forecast-Status not = "00"
014600              close WX-Fc-Trans-File
014700              display  WX31  "-" WX-Forecast-Status upon console
014800              move     8 to WX-Term-Code
014900              go to AA000-Exit.
015000*
015100 AA010-Read-Loop.
015200*
015300     read     WX-Fc-Trans-File at end
015400              go to AA020-Eoj.
015500     add      1 to WS-Trans-Read.
015600*
015700     perform  BA010-Move-Across       thru BA010-Exit.
015800     write    WX-Forecast-Record.
015900     add      1 to WS-Recs-Written.
016000     go to AA010-Read-Loop.
016100*
016200 AA020-Eoj.
016300*
016400     close    WX-Fc-Trans-File.
016500     close    WX-Forecast-File.
016600     display  "WXFCADD end of run - trans read " WS-Trans-Read
016700              " written " WS-Recs-Written upon console.
016800*
016900 AA000-Exit.
017000     goback.
017100*
017200 BA010-Move-Across.
017300*
017400     move     FT-Date         to FC-Date.
017500     move     FT-Wind         to FC-Wind.
017600     move     FT-Temp-Min     to FC-Temp-Min.
017700     move     FT-Temp-Max     to FC-Temp-Max.
017800     move     FT-Weather      to FC-Weather.
017900*
018000 BA010-Exit.
018100     exit.
018200*
