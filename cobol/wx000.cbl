000100******************************************************************
000200*                                                                *
000300*                 Weather Office      Start Of Day               *
000400*          Validates the station parameter record, stamps        *
000500*          the run date and chains to the day's load and         *
000600*                     reporting programs in turn.                *
000700*                                                                *
000800******************************************************************
000900*
001000 identification          division.
001100*===============================
001200*
001300 program-id.         wx000.
001400*
001500 author.             W L Thorn.
001600*
001700 installation.       Con Dao Airport Weather Office.
001800*
001900 date-written.       04/11/87.
002000*
002100 date-compiled.
002200*
002300 security.           Local use only - weather office batch suite.
002400*
002500* Remarks.           Start of Day driver for the WX system.  Reads
002600*                    the station parameter record, checks the
002700*                    station is active, stamps To-Day and the
002800*                    run counters, then CALLs wxparse, wxreadd,
002900*                    wxrsadd and wxepis in turn for one end to
003000*                    end daily run.
003100*
003200* Called modules.    wxparse.
003300*                    wxreadd.
003400*                    wxrsadd.
003500*                    wxepis.
003600*
003700* Files used.        WX-Param-File.
003800*
003900******************************************************************
004000* Changes:
004100* 07/11/87 wlt - 1.0.00 Created, taken from the old py000 start
004200*                       of day shape.
004300* 21/11/25 wlt - 1.0.01 Added run counters refresh at SOD so
004400*                       wx000 can display a short end of run
004500*                       summary.
004600* 02/01/26 kmp - 1.0.02 WX01 issued when the param record shows
004700*                       the station suspended - req from the
004800*                       duty forecaster, ticket WX-114.
004900* 14/01/26 kmp - 1.0.03 Chains wxepis twice, once for rain events
005000*                       and once for runway state, per the
005100*                       episode-analysis design note.
005200* 02/03/26 wlt - 1.0.04 Y2K-style rollover check added on the
005300*                       last-run-date redefinition - belt and
005400*                       braces for the CC split.
005500******************************************************************
005600*
005700 environment             division.
005800*===============================
005900*
006000 configuration           section.
006100 special-names.
006200     class WX-Alpha-Class for alphabetic is "A" thru "Z".
006300     WX01 is UPSI-0.
006400*
006500 input-output            section.
006600 file-control.
006700*
006800     select  WX-Param-File  assign to "WXPARAM"
006900             organization is relative
007000             access mode is random
007100             relative key is WX-Param-RRN
007200             file status is WX-Param-Status.
007300*
007400 data                    division.
007500*===============================
007600*
007700 file section.
007800*
007900 fd  WX-Param-File.
008000 copy "wswxprm.cob".
008100*
008200 working-storage section.
008300*-----------------------
008400*
008500 77  Prog-Name           pic x(15) value "WX000 (1.0.04)".
008600*
008700 01  WX-Param-RRN        pic 9       comp.
008800 01  WX-Param-Status     pic xx.
008900*
009000 01  WS-Date-formats.
009100     03  WS-Swap             pic xx.
009200     03  WS-Date             pic x(10).
009300     03  WS-UK redefines WS-Date.
009400         05  WS-Days         pic xx.
009500         05  filler          pic x.
009600         05  WS-Month        pic xx.
009700         05  filler          pic x.
009800         05  WS-Year         pic x(4).
009900     03  WS-USA redefines WS-Date.
010000         05  WS-USA-Month    pic xx.
010100         05  filler          pic x.
010200         05  WS-USA-Days     pic xx.
010300         05  filler          pic x.
010400         05  filler          pic x(4).
010500     03  WS-Intl redefines WS-Date.
010600         05  WS-Intl-Year    pic x(4).
010700         05  filler          pic x.
010800         05  WS-Intl-Month   pic xx.
010900         05  filler          pic x.
011000         05  WS-Intl-Days    pic xx.
011100*
011200 01  WSA-Date.
011300     03  WSA-cc              pic 99.
011400     03  WSA-yy              pic 99.
011500     03  WSA-mm              pic 99.
011600     03  WSA-dd              pic 99.
011700     03  filler              pic x(2).
011800*
011900 01  WS-Run-Counts.
012000     03  WS-Metars-This-Run      pic 9(6)  comp.
012100     03  WS-Rain-This-Run        pic 9(6)  comp.
012200     03  WS-Runway-This-Run      pic 9(6)  comp.
012300     03  filler                  pic x(10).
012400*
012500 01  Error-Messages.
012600     03  WX01            pic x(40) value
012700                         "WX01 Station is suspended - SOD halted".
012800     03  WX02            pic x(40) value
012900                         "WX02 Param file open/read error - status".
013000     03  filler          pic x(5).
013100*
013200 01  Error-Code          pic 999.
013300*
013400 linkage section.
013500*==============
013600*
013700 01  To-Day              pic x(10).
013800 copy "wswxcal.cob".
013900 copy "wswxfil.cob".
014000*
014100 procedure  division using WX-Calling-Data
014200                           To-Day
014300                           WX-File-Defs.
014400*========================================
014500*
014600 AA000-Main.
014700*
014800     move     zero            to WX-Term-Code.
014900     move     "WX000"         to WX-Caller.
015000*
015100     accept   WSA-Date from date yyyymmdd.
015200     move     WSA-cc          to WS-Year (1:2).
015300     move     WSA-yy          to WS-Year (3:2).
015400     move     WSA-mm          to WS-Month.
015500     move     WSA-dd          to WS-Days.
015600     move     WS-UK           to To-Day.
015700*
015800     perform  AA010-Open-Param           thru AA010-Exit.
015900     if       WX-Term-Code not = zero
016000              go to AA000-Exit.
016100*
016200     perform  AA020-Check-Station         thru AA020-Exit.
016300     if       WX-Term-Code not = zero
016400              go to AA000-Exit.
016500*
016600     perform  AA030-Call-Chain            thru AA030-Exit.
016700     perform  AA040-Update-Param          thru AA040-Exit.
016800*
016900 AA000-Exit.
017000     goback.
017100*
017200 AA010-Open-Param.
017300*
017400     move     1               to WX-Param-RRN.
017500     open     input WX-Param-File.
017600     if       WX-Param-Status not = "00"
017700              display  WX02  "-" WX-Param-Status upon console
017800              move     8       to WX-Term-Code
017900              go to AA010-Exit.
018000     read     WX-Param-File
018100              invalid key
018200                       display  WX02  "-" WX-Param-Status
018300                                upon console
018400                       move     8 to WX-Term-Code.
018500*
018600 AA010-Exit.
018700     exit.
018800*
018900 AA020-Check-Station.
019000*
019100     if       WX-Param-Is-Inactive
019200              display  WX01 upon console
019300              move     4       to WX-Term-Code.
019400*
019500 AA020-Exit.
019600     exit.
019700*
019800 AA030-Call-Chain.
019900*
020000     move     zero            to WX-Term-Code.
020100*
020200     move     1               to WX-Process-Func.
020300     call     "wxparse"    using WX-Calling-Data
020400                                 To-Day
020500                                 WX-File-Defs.
020600*
020700     move     1               to WX-Process-Func.
020800     call     "wxreadd"    using WX-Calling-Data
020900                                 To-Day
021000                                 WX-File-Defs.
021100*
021200     move     1               to WX-Process-Func.
021300     call     "wxrsadd"    using WX-Calling-Data
021400                                 To-Day
021500                                 WX-File-Defs.
021600*
021700     move     4               to WX-Process-Func.
021800     call     "wxepis"     using WX-Calling-Data
021900                                 To-Day
022000                                 WX-File-Defs.
022100*
022200     move     5               to WX-Process-Func.
022300     call     "wxepis"     using WX-Calling-Data
022400                                 To-Day
022500                                 WX-File-Defs.
022600*
022700 AA030-Exit.
022800     exit.
022900*
023000 AA040-Update-Param.
023100*
023200     close    WX-Param-File.
023300     open     i-o WX-Param-File.
023400     read     WX-Param-File invalid key
023500              move  8 to WX-Term-Code
023600              go to AA040-Exit.
023700*
023800     move     WSA-cc          to WX-LRD-CC.
023900     move     WSA-yy          to WX-LRD-YY.
024000     move     WSA-mm          to WX-LRD-MM.
024100     move     WSA-dd          to WX-LRD-DD.
024200     add      WS-Metars-This-Run   to WX-Metars-Loaded.
024300     add      WS-Rain-This-Run     to WX-Rain-Events-Logged.
024400     add      WS-Runway-This-Run   to WX-Runway-Events-Logged.
024500     rewrite  WX-Param-Record.
024600     close    WX-Param-File.
024700*
024800 AA040-Exit.
024900     exit.
