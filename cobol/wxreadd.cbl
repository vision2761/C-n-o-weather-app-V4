000100******************************************************************
000200*                                                                *
000300*                  Rain    Event    Store    Append              *
000400*        Reads rain event transactions and appends a RAIN        *
000500*               EVENT record to the rain event store.            *
000600*                                                                *
000700******************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200 program-id.         wxreadd.
001300*
001400 author.             W L Thorn.
001500*
001600 installation.       Con Dao Airport Weather Office.
001700*
001800 date-written.       06/11/87.
001900*
002000 date-compiled.
002100*
002200 security.           Local use only - weather office batch suite.
002300*
002400* Remarks.           Appends one RAIN-EVENT-RECORD per transaction
002500*                    to the rain event store, maintained in start
002600*                    time order by the operator entering events as
002700*                    they happen - no resequencing is done here.
002800*
002900* Called modules.    None.
003000*
003100* Files used.        RAIN-EVENT-TRANS-IN.
003200*                    RAIN-EVENT-FILE.
003300*
003400******************************************************************
003500* Changes:
003600* 06/11/87 wlt - 1.0.00 Created, taken from the old payroll history
003700*                       append shape.
003800* 27/11/25 kmp - 1.0.01 Note added in wswxrai.cob - RE-Rain-Level
003900*                       "STOPPED" closes an episode in wxepis, no
004000*                       change needed here, just flagging it.
004100* 02/01/26 kmp - 1.0.02 WX40 added for transaction open failures -
004200*                       request WX-114 follow on.
004300******************************************************************
004400*
004500 environment             division.
004600*===============================
004700*
004800 configuration           section.
004900 special-names.
005000     class WX-Alpha-Class for alphabetic is "A" thru "Z".
005100     WX05 is UPSI-0.
005200*
005300 input-output            section.
005400 file-control.
005500*
005600     select  WX-Rain-Trans-File  assign to "WXRAINTX"
005700             organization is line sequential
005800             file status is WX-Rain-Trans-Status.
005900*
006000     select  WX-Rain-Event-File  assign to "WXRAIN"
006100             organization is sequential
006200             file status is WX-Rain-Event-Status.
006300*
006400 data                    division.
006500*===============================
006600*
006700 file section.
006800*
006900 fd  WX-Rain-Trans-File
007000     record contains 62 characters.
007100 01  WX-Rain-Trans-Record.
007200*        YYYY-MM-DD HH:MM.
007300     03  RT-Start-Time        pic x(16).
007400     03  RT-Rain-Level        pic x(10).
007500     03  RT-Rain-Code         pic x(6).
007600     03  RT-Note              pic x(30).
007700 01  WX-Rain-Trans-Redef redefines WX-Rain-Trans-Record.
007800     03  RT-Trans-Bytes       pic x(62).
007900*
008000 fd  WX-Rain-Event-File.
008100 copy "wswxrai.cob".
008200*
008300 working-storage section.
008400*-----------------------
008500*
008600 77  Prog-Name           pic x(17) value "WXREADD (1.0.02)".
008700*
008800 01  WX-Rain-Trans-Status  pic xx.
008900 01  WX-Rain-Event-Status  pic xx.
009000*
009100 01  WS-Run-Totals.
009200     03  WS-Trans-Read       pic 9(6)  comp.
009300     03  WS-Recs-Written     pic 9(6)  comp.
009400     03  filler              pic x(10).
009500 01  WS-Run-Totals-Redef redefines WS-Run-Totals.
009600     03  WS-Run-Totals-Bytes pic x(12).
009700 01  WS-Rain-Work.
009800     03  WS-Rain-Ok-Flag     pic x      value "Y".
009900     03  filler              pic x(3).
010000 01  WS-Rain-Work-Redef redefines WS-Rain-Work.
010100     03  WS-Rain-Work-Bytes  pic x(4).
010200*
010300 01  Error-Messages.
010400     03  WX40            pic x(40) value
010500                         "WX40 Rain trans open error - status".
010600     03  WX41            pic x(40) value
010700                         "WX41 Rain event store open error status".
010800     03  filler          pic x(6).
010900*
011000 01  Error-Code          pic 999.
011100*
011200 linkage section.
011300*==============
011400*
011500 01  To-Day              pic x(10).
011600 copy "wswxcal.cob".
011700 copy "wswxfil.cob".
011800*
011900 procedure  division using WX-Calling-Data
012000                           To-Day
012100                           WX-File-Defs.
012200*========================================
012300*
012400 AA000-Main.
012500*
012600     move     zero            to WX-Term-Code.
012700     move     zero            to WS-Trans-Read
012800                                  WS-Recs-Written.
012900     display  "WXREADD loading " wx-file-04 upon console.
013000*
013100     open     input WX-Rain-Trans-File.
013200     if       WX-Rain-Trans-Status not = "00"
013300              display  WX40  "-" WX-Rain-Trans-Status upon console
013400              move     8 to WX-Term-Code
013500              go to AA000-Exit.
013600*
013700     open     extend WX-Rain-Event-File.
013800     if       WX-Rain-Event-Status not = "00"
013900              close WX-Rain-Trans-File
014000              display  WX41  "-" WX-Rain-Event-Status upon console
014100              move     8 to WX-Term-Code
014200              go to AA000-Exit.
014300*
014400 AA010-Read-Loop.
014500*
014600     read     WX-Rain-Trans-File at end
014700              go to AA020-Eoj.
014800     add      1 to WS-Trans-Read.
014900*
015000     perform  BA010-Move-Across       thru BA010-Exit.
015100     write    WX-Rain-Event-Record.
015200     add      1 to WS-Recs-Written.
015300     go to AA010-Read-Loop.
015400*
015500 AA020-Eoj.
015600*
015700     close    WX-Rain-Trans-File.
015800     close    WX-Rain-Event-File.
015900     display  "WXREADD end of run - trans read " WS-Trans-Read
016000              " written " WS-Recs-Written upon console.
016100*
016200 AA000-Exit.
016300     goback.
016400*
016500 BA010-Move-Across.
016600*
016700     move     RT-Start-Time   to RE-Start-Time.
016800     move     RT-Rain-Level   to RE-Rain-Level.
016900     move     RT-Rain-Code    to RE-Rain-Code.
017000     move     RT-Note         to RE-Note.
017100*
017200 BA010-Exit.
017300     exit.
017400*
