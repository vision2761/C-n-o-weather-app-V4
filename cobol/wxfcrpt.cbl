000100******************************************************************
000200*                                                                *
000300*                 Forecast    Store    Range    Report           *
000400*        Prints the forecast store for a requested date          *
000500*        range, oldest to newest, using Report Writer.           *
000600*                                                                *
000700******************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200 program-id.         wxfcrpt.
001300*
001400 author.             W L Thorn.
001500*
001600 installation.       Con Dao Airport Weather Office.
001700*
001800 date-written.       23/11/87.
001900*
002000 date-compiled.
002100*
002200 security.           Local use only - weather office batch suite.
002300*
002400* Remarks.           Reads the date range control card, then scans
002500*                    the forecast store - already maintained in
002600*                    date order - printing every record whose date
002700*                    falls in the inclusive range.  Stops early once
002800*                    a date beyond the range end is seen, since the
002900*                    store is in order.
003000*
003100* Called modules.    None.
003200*
003300* Files used.        FORECAST-FILE.
003400*                    RANGE-CARD-IN.
003500*
003600******************************************************************
003700* Changes:
003800* 23/11/87 wlt - 1.0.00 Created, Report Writer lifted from the old
003900*                       vacation dump shape.
004000* 02/01/26 kmp - 1.0.01 WX32/WX33 added for card and store open
004100*                       failures - request WX-114 follow on.
004200******************************************************************
004300*
004400 environment             division.
004500*===============================
004600*
004700 configuration           section.
004800 special-names.
004900     class WX-Digit-Class for numeric is "0" thru "9".
005000     WX04 is UPSI-0.
005100*
005200 input-output            section.
005300 file-control.
005400*
005500     select  WX-Range-File  assign to "WXFCRNG"
005600             organization is line sequential
005700             file status is WX-Range-Status.
005800*
005900     select  WX-Forecast-File  assign to "WXFCST"
006000             organization is sequential
006100             file status is WX-Forecast-Status.
006200*
006300     select  WX-Fc-Print  assign to "WXFCPRT"
006400             organization is line sequential
006500             file status is WX-Print-Status.
006600*
006700 data                    division.
006800*===============================
006900*
007000 file section.
007100*
007200 fd  WX-Range-File
007300     record contains 30 characters.
007400 copy "wswxrng.cob".
007500 01  WX-Range-Card-Redef redefines WX-Range-Card.
007600     03  WX-Range-Card-Bytes   pic x(30).
007700*
007800 fd  WX-Forecast-File.
007900 copy "wswxfcs.cob".
008000*
008100 fd  WX-Fc-Print
008200     report is WX-Forecast-Range-Report.
008300*
008400 working-storage section.
008500*-----------------------
008600*
008700 77  Prog-Name           pic x(17) value "WXFCRPT (1.0.01)".
008800*
008900 01  WX-Range-Status     pic xx.
009000 01  WX-Forecast-Status  pic xx.
009100 01  WX-Print-Status     pic xx.
009200*
009300 01  WS-Run-Totals.
009400     03  WS-Recs-Read        pic 9(6)  comp.
009500     03  WS-Recs-Listed      pic 9(6)  comp.
009600     03  filler              pic x(10).
009700 01  WS-Run-Totals-Redef redefines WS-Run-Totals.
009800     03  WS-Run-Totals-Bytes pic x(12).
009900*
010000 01  WS-Scan-Flags.
010100     03  WS-Past-End-Flag    pic x      value "N".
010200     03  WS-In-Range-Flag    pic x      value "N".
010300 01  WS-Scan-Flags-Redef redefines WS-Scan-Flags.
010400     03  WS-Scan-Flags-Bytes pic xx.
010500*
010600 01  Error-Messages.
010700     03  WX32            pic x(40) value
010800                         "WX32 Range card open/read error - status".
010900     03  WX33            pic x(40) value
011000                         "WX33 Forecast store open error - status".
011100     03  filler          pic x(6).
011200*
011300 01  Error-Code          pic 999.
011400*
011500 linkage section.
011600*==============
011700*
011800 01  To-Day              pic x(10).
011900 copy "wswxcal.cob".
012000 copy "wswxfil.cob".
012100*
012200 report section.
012300*===============
012400*
012500 RD  WX-Forecast-Range-Report
012600     control      Final
012700     Page Limit   WX-Page-Lines
012800     Heading      1
012900     First Detail 4
013000     Last  Detail WX-Page-Lines.
013100*
013200 01  WX-Fc-Head-1 type Page Heading.
013300     03  line 1.
013400         05  col  1      pic x(32)   value
013500                          "CON DAO AIRPORT WEATHER OFFICE".
013600         05  col 50      pic x(10)   source To-Day.
013700         05  col 65      pic x(5)    value "Page ".
013800         05  col 70      pic zz9     source Page-Counter.
013900     03  line 2.
014000         05  col  1      pic x(17)   source Prog-Name.
014100         05  col 20      pic x(28)   value
014200                          "Forecast Range Report".
014300     03  line 3.
014400         05  col  1      pic x(12)   value "Range from ".
014500         05  col 13      pic x(10)   source CR-Start-Date.
014600         05  col 24      pic x(5)    value " to ".
014700         05  col 29      pic x(10)   source CR-End-Date.
014800     03  line 5.
014900         05  col  1      value "DATE".
015000         05  col 13      value "WIND".
015100         05  col 35      value "TMIN".
015200         05  col 41      value "TMAX".
015300         05  col 47      value "WEATHER".
015400*
015500 01  WX-Fc-Detail type detail.
015600     03  line plus 1.
015700         05  col  1      pic x(10)   source FC-Date.
015800         05  col 13      pic x(20)   source FC-Wind.
015900         05  col 35      pic --9.9   source FC-Temp-Min.
016000         05  col 41      pic --9.9   source FC-Temp-Max.
016100         05  col 47      pic x(30)   source FC-Weather.
016200*
016300 01  type control Footing Final line plus 2.
016400     03  col  1          pic x(22)   value
016500                          "TOTAL FORECASTS LISTED -".
016600     03  col 27          pic zzz,zz9 source WS-Recs-Listed.
016700*
016800 procedure  division using WX-Calling-Data
016900                           To-Day
017000                           WX-File-Defs.
017100*========================================
017200*
017300 AA000-Main.
017400*
017500     move     zero            to WX-Term-Code.
017600     move     zero            to WS-Recs-Read
017700                                  WS-Recs-Listed.
017800     display  "WXFCRPT range query on " wx-file-03 upon console.
017900*
018000     perform  AA010-Read-Range-Card    thru AA010-Exit.
018100     if       WX-Term-Code not = zero
018200              go to AA000-Exit.
018300*
018400     perform  AA020-Open-Forecast      thru AA020-Exit.
018500     if       WX-Term-Code not = zero
018600              go to AA000-Exit.
018700*
018800     perform  AA030-Scan-And-Print     thru AA030-Exit.
018900*
019000     close    WX-Forecast-File.
019100*
019200 AA000-Exit.
019300     goback.
019400*
019500 AA010-Read-Range-Card.
019600*
019700     open     input WX-Range-File.
019800     if       WX-Range-Status not = "00"
019900              display  WX32  "-" WX-Range-Status upon console
020000              move     8 to WX-Term-Code
020100              go to AA010-Exit.
020200     read     WX-Range-File at end
020300              display  WX32  "- empty" upon console
020400              move     8 to WX-Term-Code.
020500     close    WX-Range-File.
020600*
020700 AA010-Exit.
020800     exit.
020900*
021000 AA020-Open-Forecast.
021100*
021200     open     input WX-Forecast-File.
021300     if       WX-Forecast-Status not = "00"
021400              display  WX33  "-" WX-Forecast-Status upon console
021500              move     8 to WX-Term-Code.
021600*
021700 AA020-Exit.
021800     exit.
021900*
022000 AA030-Scan-And-Print.
022100*
022200     open     output WX-Fc-Print.
022300     initiate WX-Forecast-Range-Report.
022400*
022500     perform  AA032-Scan-One      thru AA032-Exit
022600              until WS-Past-End-Flag = "Y"
022700                 or WX-Forecast-Status not = "00".
022800*
022900     terminate
023000              WX-Forecast-Range-Report.
023100     close    WX-Fc-Print.
023200*
023300 AA030-Exit.
023400     exit.
023500*
023600 AA032-Scan-One.
023700*
023800     read     WX-Forecast-File at end
023900              move     "10" to WX-Forecast-Status
024000              go to AA032-Exit.
024100     add      1 to WS-Recs-Read.
024200*
024300     move     "N"     to WS-In-Range-Flag.
024400     if       FC-Date >= CR-Start-Date
024500              and FC-Date <= CR-End-Date
024600              move     "Y" to WS-In-Range-Flag.
024700     if       FC-Date > CR-End-Date
024800              move     "Y" to WS-Past-End-Flag.
024900*
025000     if       WS-In-Range-Flag = "Y"
025100              generate WX-Fc-Detail
025200              add      1 to WS-Recs-Listed.
025300*
025400 AA032-Exit.
025500     exit.
025600*
