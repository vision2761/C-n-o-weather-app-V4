000100******************************************************************
000200*                                                                *
000300*                Rain    Episode    Analysis                     *
000400*        Segments the rain event log, or the runway state        *
000500*        log, into discrete wet episodes and prints one line     *
000600*               per episode with a trailing total.               *
000700*                                                                *
000800******************************************************************
000900*
001000 identification          division.
001100*===============================
001200*
001300 program-id.         wxepis.
001400*
001500 author.             W L Thorn.
001600*
001700 installation.       Con Dao Airport Weather Office.
001800*
001900 date-written.       10/11/87.
002000*
002100 date-compiled.
002200*
002300 security.           Local use only - weather office batch suite.
002400*
002500* Remarks.           Called twice from wx000 - once with
002600*                    WX-Process-Func = 4 against the rain event
002700*                    store (a STOPPED record closes the open
002800*                    episode) and once with WX-Process-Func = 5
002900*                    against the runway state store (a DRY record
003000*                    closes an episode opened by a WET record).
003100*                    A trailing unterminated episode is flagged
003200*                    OPEN rather than given a false end time.
003300*
003400* Called modules.    None.
003500*
003600* Files used.        RAIN-EVENT-FILE.
003700*                    RUNWAY-STATE-FILE.
003800*                    EPISODE-OUT (rain and runway copies).
003900*
004000******************************************************************
004100* Changes:
004200* 10/11/87 wlt - 1.0.00 Created, Report Writer lifted from the old
004300*                       vacation dump shape, one pass per store
004400*                       rather than a single combined pass.
004500* 14/01/26 kmp - 1.0.01 WX60-WX63 added for store and print open
004600*                       failures - request WX-114 follow on.
004700******************************************************************
004800*
004900 environment             division.
005000*===============================
005100*
005200 configuration           section.
005300 special-names.
005400     class WX-Alpha-Class for alphabetic is "A" thru "Z".
005500     WX09 is UPSI-0.
005600*
005700 input-output            section.
005800 file-control.
005900*
006000     select  WX-Rain-Event-File  assign to "WXRAIN"
006100             organization is sequential
006200             file status is WX-Rain-Event-Status.
006300*
006400     select  WX-Runway-State-File  assign to "WXRWY"
006500             organization is sequential
006600             file status is WX-Runway-State-Status.
006700*
006800     select  WX-Rain-Epis-Print  assign to "WXREPIS"
006900             organization is line sequential
007000             file status is WX-Rain-Print-Status.
007100*
007200     select  WX-Rwy-Epis-Print  assign to "WXWEPIS"
007300             organization is line sequential
007400             file status is WX-Rwy-Print-Status.
007500*
007600 data                    division.
007700*===============================
007800*
007900 file section.
008000*
008100 fd  WX-Rain-Event-File.
008200 copy "wswxrai.cob".
008300*
008400 fd  WX-Runway-State-File.
008500 copy "wswxrwy.cob".
008600*
008700 fd  WX-Rain-Epis-Print
008800     report is WX-Rain-Epis-Report.
008900*
009000 fd  WX-Rwy-Epis-Print
009100     report is WX-Rwy-Epis-Report.
009200*
009300 working-storage section.
009400*-----------------------
009500*
009600 77  Prog-Name           pic x(17) value "WXEPIS  (1.0.01)".
009700*
009800 01  WX-Rain-Event-Status    pic xx.
009900 01  WX-Runway-State-Status  pic xx.
010000 01  WX-Rain-Print-Status    pic xx.
010100 01  WX-Rwy-Print-Status     pic xx.
010200*
010300 01  WS-Mode-Work.
010400     03  WS-Mode-Is-Runway   pic x      value "N".
010500     03  filler              pic x(3).
010600 01  WS-Mode-Work-Redef redefines WS-Mode-Work.
010700     03  WS-Mode-Work-Bytes  pic x(4).
010800*
010900 01  WS-Run-Totals.
011000     03  WS-Recs-Read        pic 9(6)  comp.
011100     03  filler              pic x(12).
011200 01  WS-Run-Totals-Redef redefines WS-Run-Totals.
011300     03  WS-Run-Totals-Bytes pic x(16).
011400*
011500 01  WS-Episode-Work.
011600     03  WS-Episode-Open-Flag   pic x      value "N".
011700     03  WS-Episode-No          pic 9(3)   comp.
011800     03  WS-Ep-Rec-Count        pic 9(4)   comp.
011900     03  WS-Ep-Start-Time       pic x(16).
012000     03  WS-Ep-End-Print        pic x(16)  value spaces.
012100     03  WS-Ep-Max-Level        pic x(10)  value spaces.
012200     03  WS-Ep-Max-Rank         pic 9      comp.
012300     03  WS-Level-Rank          pic 9      comp.
012400 01  WS-Episode-Work-Redef redefines WS-Episode-Work.
012500     03  WS-Episode-Work-Bytes  pic x(54).
012600*
012700 01  Error-Messages.
012800     03  WX60            pic x(40) value
012900                         "WX60 Rain event store open error status".
013000     03  WX61            pic x(40) value
013100                         "WX61 Runway state store open error stat".
013200     03  WX62            pic x(40) value
013300                         "WX62 Rain episode print open error stat".
013400     03  WX63            pic x(40) value
013500                         "WX63 Runway episode print open error stt".
013600     03  filler          pic x(6).
013700*
013800 01  Error-Code          pic 999.
013900*
014000 linkage section.
014100*==============
014200*
014300 01  To-Day              pic x(10).
014400 copy "wswxcal.cob".
014500 copy "wswxfil.cob".
014600*
014700 report section.
014800*===============
014900*
015000 RD  WX-Rain-Epis-Report
015100     control      Final
015200     Page Limit   WX-Page-Lines
015300     Heading      1
015400     First Detail 4
015500     Last  Detail WX-Page-Lines.
015600*
015700 01  WX-Rain-Epis-Head-1 type Page Heading.
015800     03  line 1.
015900         05  col  1      pic x(32)   value
016000                          "CON DAO AIRPORT WEATHER OFFICE".
016100         05  col 50      pic x(10)   source To-Day.
016200         05  col 65      pic x(5)    value "Page ".
016300         05  col 70      pic zz9     source Page-Counter.
016400     03  line 2.
016500         05  col  1      pic x(17)   source Prog-Name.
016600         05  col 20      pic x(28)   value
016700                          "Rain Episode Report".
016800     03  line 4.
016900         05  col  1      value "EPISODE-NO".
017000         05  col 14      value "START-TIME".
017100         05  col 32      value "END-TIME".
017200         05  col 50      value "REC-COUNT".
017300         05  col 61      value "MAX-INTENSITY".
017400*
017500 01  WX-Rain-Epis-Detail type detail.
017600     03  line plus 1.
017700         05  col  1      pic 999     source WS-Episode-No.
017800         05  col 14      pic x(16)   source WS-Ep-Start-Time.
017900         05  col 32      pic x(16)   source WS-Ep-End-Print.
018000         05  col 50      pic 9(4)    source WS-Ep-Rec-Count.
018100         05  col 61      pic x(10)   source WS-Ep-Max-Level.
018200*
018300 01  type control Footing Final line plus 2.
018400     03  col  1          pic x(16)   value "TOTAL EPISODES -".
018500     03  col 18          pic zz9     source WS-Episode-No.
018600*
018700 RD  WX-Rwy-Epis-Report
018800     control      Final
018900     Page Limit   WX-Page-Lines
019000     Heading      1
019100     First Detail 4
019200     Last  Detail WX-Page-Lines.
019300*
019400 01  WX-Rwy-Epis-Head-1 type Page Heading.
019500     03  line 1.
019600         05  col  1      pic x(32)   value
019700                          "CON DAO AIRPORT WEATHER OFFICE".
019800         05  col 50      pic x(10)   source To-Day.
019900         05  col 65      pic x(5)    value "Page ".
020000         05  col 70      pic zz9     source Page-Counter.
020100     03  line 2.
020200         05  col  1      pic x(17)   source Prog-Name.
020300         05  col 20      pic x(28)   value
020400                          "Runway Wet/Dry Episode Rpt".
020500     03  line 4.
020600         05  col  1      value "EPISODE-NO".
020700         05  col 14      value "START-TIME".
020800         05  col 32      value "END-TIME".
020900         05  col 50      value "REC-COUNT".
021000*
021100 01  WX-Rwy-Epis-Detail type detail.
021200     03  line plus 1.
021300         05  col  1      pic 999     source WS-Episode-No.
021400         05  col 14      pic x(16)   source WS-Ep-Start-Time.
021500         05  col 32      pic x(16)   source WS-Ep-End-Print.
021600         05  col 50      pic 9(4)    source WS-Ep-Rec-Count.
021700*
021800 01  type control Footing Final line plus 2.
021900     03  col  1          pic x(16)   value "TOTAL EPISODES -".
022000     03  col 18          pic zz9     source WS-Episode-No.
022100*
022200 procedure  division using WX-Calling-Data
022300                           To-Day
022400                           WX-File-Defs.
022500*========================================
022600*
022700 AA000-Main.
022800*
022900     move     zero            to WX-Term-Code.
023000     move     zero            to WS-Recs-Read
023100                                  WS-Episode-No.
023200     move     "N"             to WS-Episode-Open-Flag.
023300     move     "N"             to WS-Mode-Is-Runway.
023400     if       WX-Process-Func = 5
023500              move     "Y" to WS-Mode-Is-Runway.
023600     display  "WXEPIS episode analysis, mode "
023700              WX-Process-Func upon console.
023800*
023900     if       WS-Mode-Is-Runway = "Y"
024000              perform  CA000-Runway-Pass   thru CA000-Exit
024100     else
024200              perform  CA100-Rain-Pass     thru CA100-Exit.
024300*
024400 AA000-Exit.
024500     goback.
024600*
024700 CA100-Rain-Pass.
024800*
024900     open     input WX-Rain-Event-File.
025000     if       WX-Rain-Event-Status not = "00"
025100              display  WX60  "-" WX-Rain-Event-Status upon console
025200              move     8 to WX-Term-Code
025300              go to CA100-Exit.
025400*
025500     open     output WX-Rain-Epis-Print.
025600     if       WX-Rain-Print-Status not = "00"
025700              close    WX-Rain-Event-File
025800              display  WX62  "-" WX-Rain-Print-Status upon console
025900              move     8 to WX-Term-Code
026000              go to CA100-Exit.
026100*
026200     initiate WX-Rain-Epis-Report.
026300*
026400     perform  DA010-Scan-Rain-One   thru DA010-Exit
026500              until WX-Rain-Event-Status not = "00".
026600*
026700     if       WS-Episode-Open-Flag = "Y"
026800              move     "OPEN"  to WS-Ep-End-Print
026900              perform  DA030-Write-Episode thru DA030-Exit.
027000*
027100     terminate
027200              WX-Rain-Epis-Report.
027300     close    WX-Rain-Epis-Print.
027400     close    WX-Rain-Event-File.
027500*
027600 CA100-Exit.
027700     exit.
027800*
027900 DA010-Scan-Rain-One.
028000*
028100     read     WX-Rain-Event-File at end
028200              move     "10" to WX-Rain-Event-Status
028300              go to DA010-Exit.
028400     add      1 to WS-Recs-Read.
028500*
028600     if       WS-Episode-Open-Flag = "Y"
028700              if    RE-Rain-Level = "STOPPED"
028800                    move  RE-Start-Time to WS-Ep-End-Print
028900                    perform  DA030-Write-Episode thru DA030-Exit
029000                    move  "N" to WS-Episode-Open-Flag
029100              else
029200                    add   1 to WS-Ep-Rec-Count
029300                    perform  DA020-Rank-Rain-Level thru DA020-Exit
029400                    if    WS-Level-Rank > WS-Ep-Max-Rank
029500                          move  WS-Level-Rank to WS-Ep-Max-Rank
029600                          move  RE-Rain-Level to WS-Ep-Max-Level
029700                    end-if
029800              end-if
029900     else
030000              if    RE-Rain-Level not = "STOPPED"
030100                    add      1 to WS-Episode-No
030200                    move     "Y" to WS-Episode-Open-Flag
030300                    move     RE-Start-Time to WS-Ep-Start-Time
030400                    move     1 to WS-Ep-Rec-Count
030500                    perform  DA020-Rank-Rain-Level thru DA020-Exit
030600                    move     WS-Level-Rank to WS-Ep-Max-Rank
030700                    move     RE-Rain-Level to WS-Ep-Max-Level
030800              end-if.
030900*
031000 DA010-Exit.
031100     exit.
031200*
031300 DA020-Rank-Rain-Level.
031400*
031500     move     zero    to WS-Level-Rank.
031600     if       RE-Rain-Level = "DRIZZLE"
031700              move     1 to WS-Level-Rank.
031800     if       RE-Rain-Level = "LIGHT"
031900              move     2 to WS-Level-Rank.
032000     if       RE-Rain-Level = "MODERATE"
032100              move     3 to WS-Level-Rank.
032200     if       RE-Rain-Level = "HEAVY" or RE-Rain-Level = "THUNDER"
032300              move     4 to WS-Level-Rank.
032400     if       RE-Rain-Level = "STORM"
032500              move     5 to WS-Level-Rank.
032600*
032700 DA020-Exit.
032800     exit.
032900*
033000 DA030-Write-Episode.
033100*
033200     generate WX-Rain-Epis-Detail.
033300     move     zero    to WS-Ep-Rec-Count
033400                          WS-Ep-Max-Rank.
033500     move     spaces  to WS-Ep-Max-Level
033600                          WS-Ep-End-Print.
033700*
033800 DA030-Exit.
033900     exit.
034000*
034100 CA000-Runway-Pass.
034200*
034300     open     input WX-Runway-State-File.
034400     if       WX-Runway-State-Status not = "00"
034500              display  WX61  "-" WX-Runway-State-Status
034600                        upon console
034700              move     8 to WX-Term-Code
034800              go to CA000-Exit.
034900*
035000     open     output WX-Rwy-Epis-Print.
035100     if       WX-Rwy-Print-Status not = "00"
035200              close    WX-Runway-State-File
035300              display  WX63  "-" WX-Rwy-Print-Status upon console
035400              move     8 to WX-Term-Code
035500              go to CA000-Exit.
035600*
035700     initiate WX-Rwy-Epis-Report.
035800*
035900     perform  EA010-Scan-Runway-One   thru EA010-Exit
036000              until WX-Runway-State-Status not = "00".
036100*
036200     if       WS-Episode-Open-Flag = "Y"
036300              move     "OPEN"  to WS-Ep-End-Print
036400              perform  EA020-Write-Episode thru EA020-Exit.
036500*
036600     terminate
036700              WX-Rwy-Epis-Report.
036800     close    WX-Rwy-Epis-Print.
036900     close    WX-Runway-State-File.
037000*
037100 CA000-Exit.
037200     exit.
037300*
037400 EA010-Scan-Runway-One.
037500*
037600     read     WX-Runway-State-File at end
037700              move     "10" to WX-Runway-State-Status
037800              go to EA010-Exit.
037900     add      1 to WS-Recs-Read.
038000*
038100     if       WS-Episode-Open-Flag = "Y"
038200              if    RS-State = "DRY"
038300                    move  RS-Event-Time to WS-Ep-End-Print
038400                    perform  EA020-Write-Episode thru EA020-Exit
038500                    move  "N" to WS-Episode-Open-Flag
038600              else
038700                    if    RS-State = "WET"
038800                          add  1 to WS-Ep-Rec-Count
038900                    end-if
039000              end-if
039100     else
039200              if    RS-State = "WET"
039300                    add      1 to WS-Episode-No
039400                    move     "Y" to WS-Episode-Open-Flag
039500                    move     RS-Event-Time to WS-Ep-Start-Time
039600                    move     1 to WS-Ep-Rec-Count
039700              end-if.
039800*
039900 EA010-Exit.
040000     exit.
040100*
040200 EA020-Write-Episode.
040300*
040400     generate WX-Rwy-Epis-Detail.
040500     move     zero    to WS-Ep-Rec-Count.
040600     move     spaces  to WS-Ep-End-Print.
040700*
040800 EA020-Exit.
040900     exit.
041000*
