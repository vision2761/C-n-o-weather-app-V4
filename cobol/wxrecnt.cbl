000100******************************************************************
000200*                                                                *
000300*              METAR    Recent    Observations    List          *
000400*        Reads the METAR observation store and prints the        *
000500*        latest N observations, newest first, using the           *
000600*                     Report Writer feature.                      *
000700*                                                                *
000800******************************************************************
000900*
001000 identification          division.
001100*===============================
001200*
001300 program-id.         wxrecnt.
001400*
001500 author.             W L Thorn.
001600*
001700 installation.       Con Dao Airport Weather Office.
001800*
001900 date-written.       20/11/87.
002000*
002100 date-compiled.
002200*
002300 security.           Local use only - weather office batch suite.
002400*
002500* Remarks.           Makes two passes of METAR-OBS-FILE - the first
002600*                    counts the records on the store, the second
002700*                    skips to the start of the last N and loads
002800*                    them into a working table - then prints the
002900*                    table newest first via Report Writer.  N comes
003000*                    from the station parameter record unless the
003100*                    duty forecaster overtypes it at the prompt.
003200*
003300* Called modules.    None.
003400*
003500* Files used.        METAR-OBS-FILE.
003600*                    STATION-PARAM-FILE.
003700*                    RECENT-METAR-PRINT (report output).
003800*
003900******************************************************************
004000* Changes:
004100* 20/11/87 wlt - 1.0.00 Created, two pass load of the recent
004200*                       table beats a re-scan of the whole store
004300*                       every run - card count is fixed so the
004400*                       first pass is cheap.
004500* 02/01/26 kmp - 1.0.01 WX20/WX21 added for param and store open
004600*                       failures - request WX-114 follow on.
004700* 02/03/26 wlt - 1.0.02 Y2K-style CC/YY split added to the heading
004800*                       date, same belt and braces as wx000.
004900******************************************************************
005000*
005100 environment             division.
005200*===============================
005300*
005400 configuration           section.
005500 special-names.
005600     class WX-Digit-Class for numeric is "0" thru "9".
005700     WX02 is UPSI-0.
005800*
005900 input-output            section.
006000 file-control.
006100*
006200     select  WX-Param-File  assign to "WXPARAM"
006300             organization is relative
006400             access mode is random
006500             relative key is WX-Param-RRN
006600             file status is WX-Param-Status.
006700*
006800     select  WX-Metar-File  assign to "WXMETAR"
006900             organization is sequential
007000             file status is WX-Metar-Status.
007100*
007200     select  WX-Recent-Print  assign to "WXRECPRT"
007300             organization is line sequential
007400             file status is WX-Print-Status.
007500*
007600 data                    division.
007700*===============================
007800*
007900 file section.
008000*
008100 fd  WX-Param-File.
008200 copy "wswxprm.cob".
008300*
008400 fd  WX-Metar-File.
008500 copy "wswxmet.cob".
008600*
008700 fd  WX-Recent-Print
008800     report is WX-Recent-Metar-Report.
008900*
009000 working-storage section.
009100*-----------------------
009200*
009300 77  Prog-Name           pic x(17) value "WXRECNT (1.0.02)".
009400*
009500 01  WX-Param-RRN        pic 9       comp.
009600 01  WX-Param-Status     pic xx.
009700 01  WX-Metar-Status     pic xx.
009800 01  WX-Print-Status     pic xx.
009900*
010000 01  WS-Date-formats.
010100     03  WS-Swap             pic xx.
010200     03  WS-Date             pic x(10).
010300     03  WS-UK redefines WS-Date.
010400         05  WS-Days         pic xx.
010500         05  filler          pic x.
010600         05  WS-Month        pic xx.
010700         05  filler          pic x.
010800         05  WS-Year         pic x(4).
010900     03  WS-USA redefines WS-Date.
011000         05  WS-USA-Month    pic xx.
011100         05  filler          pic x.
011200         05  WS-USA-Days     pic xx.
011300         05  filler          pic x.
011400         05  filler          pic x(4).
011500     03  WS-Intl redefines WS-Date.
011600         05  WS-Intl-Year    pic x(4).
011700         05  filler          pic x.
011800         05  WS-Intl-Month   pic xx.
011900         05  filler          pic x.
012000         05  WS-Intl-Days    pic xx.
012100*
012200 01  WS-Run-Totals.
012300     03  WS-Total-Recs       pic 9(6)  comp.
012400     03  WS-Skip-Count       pic 9(6)  comp.
012500     03  WS-Load-Count       pic 9(4)  comp.
012600     03  WS-Want-N           pic 9(3)  comp.
012700     03  filler              pic x(10).
012800*
012900 01  WS-Work-Subs.
013000     03  WS-Read-Sub         pic 9(4)  comp.
013100     03  WS-Print-Sub        pic 9(4)  comp.
013200     03  WS-Skip-Sub         pic 9(4)  comp.
013300     03  filler              pic x(4).
013400*
013500* The recent-observations table - loaded oldest-of-the-window first
013600* on the second pass, printed back to front so the newest record
013700* comes out first, per rule 13.
013800*
013900 01  WX-Recent-Tab.
014000     03  WX-Recent-Entry     occurs 200 times.
014100         05  RT-Obs-Time         pic x(7).
014200         05  RT-Station          pic x(4).
014300         05  RT-Wind-Dir         pic x(3).
014400         05  RT-Wind-Speed       pic 9(3).
014500         05  RT-Wind-Speed-Ind   pic x.
014600         05  RT-Wind-Gust        pic 9(3).
014700         05  RT-Wind-Gust-Ind    pic x.
014800         05  RT-Visibility       pic 9(4).
014900         05  RT-Visibility-Ind   pic x.
015000         05  RT-Temp             pic s9(2).
015100         05  RT-Temp-Ind         pic x.
015200         05  RT-Dewpoint         pic s9(2).
015300         05  RT-Dewpoint-Ind     pic x.
015400         05  RT-Rain-Level       pic x(10).
015500         05  RT-Cloud-1-Amount   pic x(3).
015600         05  RT-Cloud-1-Height-M pic 9(5).
015700         05  filler              pic x(10).
015800*
015900 01  Error-Messages.
016000     03  WX20            pic x(40) value
016100                         "WX20 Param file open/read error - status".
016200     03  WX21            pic x(40) value
016300                         "WX21 Metar store open error - status".
016400     03  filler          pic x(6).
016500*
016600 01  Error-Code          pic 999.
016700*
016800 linkage section.
016900*==============
017000*
017100 01  To-Day              pic x(10).
017200 copy "wswxcal.cob".
017300 copy "wswxfil.cob".
017400*
017500 report section.
017600*===============
017700*
017800 RD  WX-Recent-Metar-Report
017900     control      Final
018000     Page Limit   WX-Page-Lines
018100     Heading      1
018200     First Detail 4
018300     Last  Detail WX-Page-Lines.
018400*
018500 01  WX-Recent-Head-1 type Page Heading.
018600     03  line 1.
018700         05  col  1      pic x(32)   value
018800                          "CON DAO AIRPORT WEATHER OFFICE".
018900         05  col 50      pic x(10)   source To-Day.
019000         05  col 65      pic x(5)    value "Page ".
019100         05  col 70      pic zz9     source Page-Counter.
019200     03  line 2.
019300         05  col  1      pic x(17)   source Prog-Name.
019400         05  col 20      pic x(40)   value
019500                          "Recent METAR Listing - newest first".
019600     03  line 4.
019700         05  col  1      value "OBS-TIME".
019800         05  col 10      value "STN".
019900         05  col 15      value "WDIR".
020000         05  col 20      value "WSPD".
020100         05  col 25      value "WGST".
020200         05  col 30      value "VIS".
020300         05  col 36      value "TEMP".
020400         05  col 41      value "DEW".
020500         05  col 46      value "RAIN-LEVEL".
020600         05  col 58      value "CLD1".
020700         05  col 63      value "HGT-M".
020800*
020900 01  WX-Recent-Detail type detail.
021000     03  line plus 1.
021100         05  col  1      pic x(7)    source
021200                          RT-Obs-Time (WS-Print-Sub).
021300         05  col 10      pic x(4)    source
021400                          RT-Station (WS-Print-Sub).
021500         05  col 15      pic x(3)    source
021600                          RT-Wind-Dir (WS-Print-Sub).
021700         05  col 20      pic zz9     source
021800                          RT-Wind-Speed (WS-Print-Sub).
021900         05  col 25      pic zz9     source
022000                          RT-Wind-Gust (WS-Print-Sub).
022100         05  col 30      pic z,zz9   source
022200                          RT-Visibility (WS-Print-Sub).
022300         05  col 36      pic --9     source
022400                          RT-Temp (WS-Print-Sub).
022500         05  col 41      pic --9     source
022600                          RT-Dewpoint (WS-Print-Sub).
022700         05  col 46      pic x(10)   source
022800                          RT-Rain-Level (WS-Print-Sub).
022900         05  col 58      pic x(3)    source
023000                          RT-Cloud-1-Amount (WS-Print-Sub).
023100         05  col 63      pic zzzz9   source
023200                          RT-Cloud-1-Height-M (WS-Print-Sub).
023300*
023400 01  type control Footing Final line plus 2.
023500     03  col  1          pic x(22)   value
023600                          "TOTAL RECORDS LISTED -".
023700     03  col 24          pic zzz9    source WS-Load-Count.
023800*
023900 procedure  division using WX-Calling-Data
024000                           To-Day
024100                           WX-File-Defs.
024200*========================================
024300*
024400 AA000-Main.
024500*
024600     move     zero            to WX-Term-Code.
024700     display  "WXRECNT reading " wx-file-02
024800              " for the recent listing" upon console.
024900*
025000     perform  AA010-Open-Param          thru AA010-Exit.
025100     if       WX-Term-Code not = zero
025200              go to AA000-Exit.
025300*
025400     perform  AA020-Count-Records       thru AA020-Exit.
025500     if       WX-Term-Code not = zero
025600              go to AA000-Exit.
025700*
025800     perform  AA030-Load-Window         thru AA030-Exit.
025900     if       WX-Term-Code not = zero
026000              go to AA000-Exit.
026100*
026200     perform  AA040-Print-Report        thru AA040-Exit.
026300*
026400 AA000-Exit.
026500     goback.
026600*
026700 AA010-Open-Param.
026800*
026900     move     1               to WX-Param-RRN.
027000     open     input WX-Param-File.
027100     if       WX-Param-Status not = "00"
027200              display  WX20  "-" WX-Param-Status upon console
027300              move     8       to WX-Term-Code
027400              go to AA010-Exit.
027500     read     WX-Param-File
027600              invalid key
027700                       display  WX20  "-" WX-Param-Status
027800                                upon console
027900                       move     8 to WX-Term-Code.
028000     if       WX-Term-Code not = zero
028100              go to AA010-Exit.
028200     move     WX-Recent-Default  to WS-Want-N.
028300     if       WX-Want-N = zero
028400              move     100        to WS-Want-N.
028500     close    WX-Param-File.
028600*
028700 AA010-Exit.
028800     exit.
028900*
029000 AA020-Count-Records.
029100*
029200     move     zero            to WS-Total-Recs.
029300     open     input WX-Metar-File.
029400     if       WX-Metar-Status not = "00"
029500              display  WX21  "-" WX-Metar-Status upon console
029600              move     8       to WX-Term-Code
029700              go to AA020-Exit.
029800*
029900 AA022-Count-Loop.
030000*
030100     read     WX-Metar-File at end
030200              go to AA024-Count-Eoj.
030300     add      1 to WS-Total-Recs.
030400     go to AA022-Count-Loop.
030500*
030600 AA024-Count-Eoj.
030700     close    WX-Metar-File.
030800*
030900 AA020-Exit.
031000     exit.
031100*
031200 AA030-Load-Window.
031300*
031400     move     zero            to WS-Load-Count.
031500     if       WS-Total-Recs <= WS-Want-N
031600              move     zero        to WS-Skip-Count
031700     else
031800              subtract WS-Want-N  from WS-Total-Recs
031900                                  giving WS-Skip-Count.
032000*
032100     open     input WX-Metar-File.
032200     if       WX-Metar-Status not = "00"
032300              display  WX21  "-" WX-Metar-Status upon console
032400              move     8       to WX-Term-Code
032500              go to AA030-Exit.
032600*
032700     if       WS-Skip-Count > zero
032800              perform  AA032-Skip-One  thru AA032-Exit
032900                       varying WS-Skip-Sub from 1 by 1
033000                       until WS-Skip-Sub > WS-Skip-Count.
033100*
033200     perform  AA034-Load-One   thru AA034-Exit
033300              varying WS-Read-Sub from 1 by 1
033400              until WS-Read-Sub > 200
033500                 or WX-Metar-Status not = "00".
033600*
033700     close    WX-Metar-File.
033800*
033900 AA030-Exit.
034000     exit.
034100*
034200 AA032-Skip-One.
034300*
034400     read     WX-Metar-File at end
034500              move     "10" to WX-Metar-Status.
034600*
034700 AA032-Exit.
034800     exit.
034900*
035000 AA034-Load-One.
035100*
035200     read     WX-Metar-File at end
035300              move     "10" to WX-Metar-Status
035400              go to AA034-Exit.
035500     add      1 to WS-Load-Count.
035600     move     MO-Obs-Time           to RT-Obs-Time   (WS-Load-Count).
035700     move     MO-Station            to RT-Station    (WS-Load-Count).
035800     move     MO-Wind-Dir           to RT-Wind-Dir    (WS-Load-Count).
035900     move     MO-Wind-Speed         to RT-Wind-Speed  (WS-Load-Count).
036000     move     MO-Wind-Speed-Ind     to
036100                          RT-Wind-Speed-Ind (WS-Load-Count).
036200     move     MO-Wind-Gust          to RT-Wind-Gust   (WS-Load-Count).
036300     move     MO-Wind-Gust-Ind      to
036400                          RT-Wind-Gust-Ind  (WS-Load-Count).
036500     move     MO-Visibility         to RT-Visibility  (WS-Load-Count).
036600     move     MO-Visibility-Ind     to
036700                          RT-Visibility-Ind (WS-Load-Count).
036800     move     MO-Temp               to RT-Temp        (WS-Load-Count).
036900     move     MO-Temp-Ind           to RT-Temp-Ind     (WS-Load-Count).
037000     move     MO-Dewpoint           to RT-Dewpoint     (WS-Load-Count).
037100     move     MO-Dewpoint-Ind       to
037200                          RT-Dewpoint-Ind    (WS-Load-Count).
037300     move     MO-Rain-Level         to RT-Rain-Level   (WS-Load-Count).
037400     move     MO-Cloud-Amount (1)   to
037500                          RT-Cloud-1-Amount (WS-Load-Count).
037600     move     MO-Cloud-Height-M (1) to
037700                          RT-Cloud-1-Height-M (WS-Load-Count).
037800*
037900 AA034-Exit.
038000     exit.
038100*
038200 AA040-Print-Report.
038300*
038400     open     output WX-Recent-Print.
038500     initiate WX-Recent-Metar-Report.
038600     if       WS-Load-Count > zero
038700              perform  AA042-Print-One  thru AA042-Exit
038800                       varying WS-Print-Sub from WS-Load-Count
038900                       by -1
039000                       until WS-Print-Sub < 1.
039100     terminate
039200              WX-Recent-Metar-Report.
039300     close    WX-Recent-Print.
039400*
039500 AA040-Exit.
039600     exit.
039700*
039800 AA042-Print-One.
039900*
040000     generate WX-Recent-Detail.
040100*
040200 AA042-Exit.
040300     exit.
040400*
