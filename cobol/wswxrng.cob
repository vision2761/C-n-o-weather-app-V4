000100*********************************************
000200*                                          *
000300*  Record Definition For Range Query        *
000400*           Control Card                    *
000500*     Shared by the three range reports      *
000600*********************************************
000700*  File size 30 bytes.
000800*
000900* 23/11/25 wlt - Created for wxfcrpt; reused unchanged by
001000*                wxrerpt and wxrsrpt.
001100*
001200 01  WX-Range-Card.
001300*        Both inclusive, YYYY-MM-DD.
001400     03  CR-Start-Date         pic x(10).
001500     03  CR-End-Date           pic x(10).
001600     03  filler                pic x(10).
001700*
