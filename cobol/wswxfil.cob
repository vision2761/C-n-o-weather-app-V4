000100*
000200* File logical names used across the WX module.
000300*
000400* 07/11/25 wlt - Created, 7 files per the weather office design.
000500* 14/01/26 kmp - Added print-report pair (daily stats, episodes)
000600*                as files 6 and 7.
000700*
000800 01  WX-File-Defs.
000900     03  wx-file-defs-a.
001000*            METAR-RAW-IN.
001100         05  wx-file-01        pic x(40) value "wxmetin.dat".
001200*            METAR-OBS-FILE.
001300         05  wx-file-02        pic x(40) value "wxmetar.dat".
001400*            FORECAST-FILE.
001500         05  wx-file-03        pic x(40) value "wxfcst.dat".
001600*            RAIN-EVENT-FILE.
001700         05  wx-file-04        pic x(40) value "wxrain.dat".
001800*            RUNWAY-STATE-FILE.
001900         05  wx-file-05        pic x(40) value "wxrwy.dat".
002000*            DAILY-STATS-OUT.
002100         05  wx-file-06        pic x(40) value "wxdstat.prt".
002200*            EPISODE-OUT.
002300         05  wx-file-07        pic x(40) value "wxepis.prt".
002400     03  wx-file-defs-b redefines wx-file-defs-a.
002500         05  wx-file-defs-names pic x(40) occurs 7.
002600*        MUST = occurs above.
002700     03  WX-File-Defs-Count    binary-short value 7.
002800     03  filler                pic x(8).
002900*
