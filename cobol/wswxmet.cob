000100*********************************************
000200*                                          *
000300*  Record Definition For Metar Obs         *
000400*           File                           *
000500*     Append order = chronological          *
000600*********************************************
000700*  File size 253 bytes.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 04/11/25 wlt - Created from parse_metar contract.
001200* 21/11/25 wlt - Added presence indicators for optional numerics
001300*                (source used nulls, we use Y/N bytes).
001400* 30/11/25 kmp - Cloud layers reduced to 3, extra layers dropped
001500*                per rule 14.
001600*
001700 01  WX-Metar-Record.
001800*        DDHHMMZ, day/hour/minute Zulu, spaces if absent.
001900     03  MO-Obs-Time           pic x(7).
002000*        ICAO station ident, spaces if absent.
002100     03  MO-Station            pic x(4).
002200*        Original raw METAR text, whitespace-normalized.
002300     03  MO-Raw                pic x(120).
002400*        Wind direction in degrees, spaces if VRB/absent.
002500     03  MO-Wind-Dir           pic x(3).
002600*        Wind speed in knots.
002700     03  MO-Wind-Speed         pic 9(3).
002800     03  MO-Wind-Speed-Ind     pic x.
002900*        Y = speed reported, N = absent.
003000*        Gust speed in knots, only valid when Gust-Ind = Y.
003100     03  MO-Wind-Gust          pic 9(3).
003200     03  MO-Wind-Gust-Ind      pic x.
003300*        Horizontal visibility in metres.
003400     03  MO-Visibility         pic 9(4).
003500     03  MO-Visibility-Ind     pic x.
003600*        Air temperature, whole deg C, may be negative.
003700     03  MO-Temp               pic s9(2).
003800     03  MO-Temp-Ind           pic x.
003900*        Dewpoint, whole deg C, may be negative.
004000     03  MO-Dewpoint           pic s9(2).
004100     03  MO-Dewpoint-Ind       pic x.
004200*        Decoded weather phenomena, ", " joined, blank if none.
004300     03  MO-Weather            pic x(40).
004400*        1 = precipitation occurring, 0 = not.
004500     03  MO-Rain-Flag          pic 9.
004600*        LIGHT/MODERATE/HEAVY/STORM/THUNDER/DRIZZLE/spaces.
004700     03  MO-Rain-Level         pic x(10).
004800*        First 3 cloud layers in order of appearance, extras
004900*        dropped.  Amount is FEW/SCT/BKN/OVC or spaces if the
005000*        layer is absent, height is metres or zero if absent.
005100     03  MO-Cloud-Grp          occurs 3.
005200         05  MO-Cloud-Amount   pic x(3).
005300         05  MO-Cloud-Height-M pic 9(5).
005400     03  filler                pic x(25).
005500*
