000100******************************************************************
000200*                                                                *
000300*              Rain    Event    Store    Daily    Stats          *
000400*        Scans the rain event store for a requested date         *
000500*         range and prints per-day event counts, oldest          *
000600*                  date to newest, with a grand total.           *
000700*                                                                *
000800******************************************************************
000900*
001000 identification          division.
001100*===============================
001200*
001300 program-id.         wxrerpt.
001400*
001500 author.             W L Thorn.
001600*
001700 installation.       Con Dao Airport Weather Office.
001800*
001900 date-written.       24/11/87.
002000*
002100 date-compiled.
002200*
002300 security.           Local use only - weather office batch suite.
002400*
002500* Remarks.           Reads the date range control card, then scans
002600*                    the rain event store - already maintained in
002700*                    start time order - counting events by date
002800*                    portion of RE-START-TIME within the inclusive
002900*                    range.  One line is printed per distinct date,
003000*                    with a trailing grand total across the range.
003100*
003200* Called modules.    None.
003300*
003400* Files used.        RAIN-EVENT-FILE.
003500*                    RANGE-CARD-IN.
003600*
003700******************************************************************
003800* Changes:
003900* 24/11/87 wlt - 1.0.00 Created, Report Writer lifted from the old
004000*                       vacation dump shape, break logic held in
004100*                       working storage rather than a SUM clause.
004200* 02/01/26 kmp - 1.0.01 WX42/WX43 added for card and store open
004300*                       failures - request WX-114 follow on.
004400******************************************************************
004500*
004600 environment             division.
004700*===============================
004800*
004900 configuration           section.
005000 special-names.
005100     class WX-Digit-Class for numeric is "0" thru "9".
005200     WX06 is UPSI-0.
005300*
005400 input-output            section.
005500 file-control.
005600*
005700     select  WX-Range-File  assign to "WXRERNG"
005800             organization is line sequential
005900             file status is WX-Range-Status.
006000*
006100     select  WX-Rain-Event-File  assign to "WXRAIN"
006200             organization is sequential
006300             file status is WX-Rain-Event-Status.
006400*
006500     select  WX-Stats-Print  assign to "WXSTPRT"
006600             organization is line sequential
006700             file status is WX-Print-Status.
006800*
006900 data                    division.
007000*===============================
007100*
007200 file section.
007300*
007400 fd  WX-Range-File
007500     record contains 30 characters.
007600 copy "wswxrng.cob".
007700 01  WX-Range-Card-Redef redefines WX-Range-Card.
007800     03  WX-Range-Card-Bytes   pic x(30).
007900*
008000 fd  WX-Rain-Event-File.
008100 copy "wswxrai.cob".
008200*
008300 fd  WX-Stats-Print
008400     report is WX-Daily-Stats-Report.
008500*
008600 working-storage section.
008700*-----------------------
008800*
008900 77  Prog-Name           pic x(17) value "WXRERPT (1.0.01)".
009000*
009100 01  WX-Range-Status     pic xx.
009200 01  WX-Rain-Event-Status pic xx.
009300 01  WX-Print-Status     pic xx.
009400*
009500 01  WS-Run-Totals.
009600     03  WS-Recs-Read        pic 9(6)  comp.
009700     03  WS-Grand-Total      pic 9(6)  comp.
009800     03  filler              pic x(10).
009900 01  WS-Run-Totals-Redef redefines WS-Run-Totals.
010000     03  WS-Run-Totals-Bytes pic x(12).
010100*
010200 01  WS-Scan-Flags.
010300     03  WS-Past-End-Flag    pic x      value "N".
010400 01  WS-Scan-Flags-Redef redefines WS-Scan-Flags.
010500     03  WS-Scan-Flags-Byte  pic x.
010600*
010700 01  WS-Break-Work.
010800     03  WS-Break-Date       pic x(10)  value spaces.
010900     03  WS-Cur-Date         pic x(10).
011000     03  WS-Day-Count        pic 9(4)   comp.
011100 01  WS-Break-Work-Redef redefines WS-Break-Work.
011200     03  WS-Break-Work-Bytes pic x(22).
011300*
011400 01  Error-Messages.
011500     03  WX42            pic x(40) value
011600                         "WX42 Range card open/read error status".
011700     03  WX43            pic x(40) value
011800                         "WX43 Rain event store open error status".
011900     03  filler          pic x(6).
012000*
012100 01  Error-Code          pic 999.
012200*
012300 linkage section.
012400*==============
012500*
012600 01  To-Day              pic x(10).
012700 copy "wswxcal.cob".
012800 copy "wswxfil.cob".
012900*
013000 report section.
013100*===============
013200*
013300 RD  WX-Daily-Stats-Report
013400     control      Final
013500     Page Limit   WX-Page-Lines
013600     Heading      1
013700     First Detail 4
013800     Last  Detail WX-Page-Lines.
013900*
014000 01  WX-Stats-Head-1 type Page Heading.
014100     03  line 1.
014200         05  col  1      pic x(32)   value
014300                          "CON DAO AIRPORT WEATHER OFFICE".
014400         05  col 50      pic x(10)   source To-Day.
014500         05  col 65      pic x(5)    value "Page ".
014600         05  col 70      pic zz9     source Page-Counter.
014700     03  line 2.
014800         05  col  1      pic x(17)   source Prog-Name.
014900         05  col 20      pic x(28)   value
015000                          "Daily Rain Statistics".
015100     03  line 3.
015200         05  col  1      pic x(12)   value "Range from ".
015300         05  col 13      pic x(10)   source CR-Start-Date.
015400         05  col 24      pic x(5)    value " to ".
015500         05  col 29      pic x(10)   source CR-End-Date.
015600     03  line 5.
015700         05  col  1      value "DATE".
015800         05  col 15      value "EVENT-COUNT".
015900*
016000 01  WX-Stats-Detail type detail.
016100     03  line plus 1.
016200         05  col  1      pic x(10)   source WS-Break-Date.
016300         05  col 18      pic zzz9    source WS-Day-Count.
016400*
016500 01  type control Footing Final line plus 2.
016600     03  col  1          pic x(12)   value "TOTAL EVENTS".
016700     03  col 18          pic zzz,zz9 source WS-Grand-Total.
016800*
016900 procedure  division using WX-Calling-Data
017000                           To-Day
017100                           WX-File-Defs.
017200*========================================
017300*
017400 AA000-Main.
017500*
017600     move     zero            to WX-Term-Code.
017700     move     zero            to WS-Recs-Read
017800                                  WS-Grand-Total
017900                                  WS-Day-Count.
018000     move     spaces          to WS-Break-Date.
018100     display  "WXRERPT daily stats on " wx-file-04 upon console.
018200*
018300     perform  AA010-Read-Range-Card    thru AA010-Exit.
018400     if       WX-Term-Code not = zero
018500              go to AA000-Exit.
018600*
018700     perform  AA020-Open-Rain-Event    thru AA020-Exit.
018800     if       WX-Term-Code not = zero
018900              go to AA000-Exit.
019000*
019100     perform  AA030-Scan-And-Print     thru AA030-Exit.
019200*
019300     close    WX-Rain-Event-File.
019400*
019500 AA000-Exit.
019600     goback.
019700*
019800 AA010-Read-Range-Card.
019900*
020000     open     input WX-Range-File.
020100     if       WX-Range-Status not = "00"
020200              display  WX42  "-" WX-Range-Status upon console
020300              move     8 to WX-Term-Code
020400              go to AA010-Exit.
020500     read     WX-Range-File at end
020600              display  WX42  "- empty" upon console
020700              move     8 to WX-Term-Code.
020800     close    WX-Range-File.
020900*
021000 AA010-Exit.
021100     exit.
021200*
021300 AA020-Open-Rain-Event.
021400*
021500     open     input WX-Rain-Event-File.
021600     if       WX-Rain-Event-Status not = "00"
021700              display  WX43  "-" WX-Rain-Event-Status upon console
021800              move     8 to WX-Term-Code.
021900*
022000 AA020-Exit.
022100     exit.
022200*
022300 AA030-Scan-And-Print.
022400*
022500     open     output WX-Stats-Print.
022600     initiate WX-Daily-Stats-Report.
022700*
022800     perform  BA010-Scan-One      thru BA010-Exit
022900              until WS-Past-End-Flag = "Y"
023000                 or WX-Rain-Event-Status not = "00".
023100*
023200     if       WS-Break-Date not = spaces
023300              perform  BA020-Flush-Break   thru BA020-Exit.
023400*
023500     terminate
023600              WX-Daily-Stats-Report.
023700     close    WX-Stats-Print.
023800*
023900 AA030-Exit.
024000     exit.
024100*
024200 BA010-Scan-One.
024300*
024400     read     WX-Rain-Event-File at end
024500              move     "10" to WX-Rain-Event-Status
024600              go to BA010-Exit.
024700     add      1 to WS-Recs-Read.
024800     move     RE-Start-Time (1:10)   to WS-Cur-Date.
024900*
025000     if       WS-Cur-Date >= CR-Start-Date
025100              and WS-Cur-Date <= CR-End-Date
025200              if    WS-Break-Date = spaces
025300                    move   WS-Cur-Date to WS-Break-Date
025400              else
025500                    if    WS-Cur-Date not = WS-Break-Date
025600                          perform  BA020-Flush-Break thru BA020-Exit
025700                          move     WS-Cur-Date to WS-Break-Date
025800                    end-if
025900              end-if
026000              add      1 to WS-Day-Count.
026100*
026200     if       WS-Cur-Date > CR-End-Date
026300              move     "Y" to WS-Past-End-Flag.
026400*
026500 BA010-Exit.
026600     exit.
026700*
026800 BA020-Flush-Break.
026900*
027000     generate WX-Stats-Detail.
027100     add      WS-Day-Count to WS-Grand-Total.
027200     move     zero         to WS-Day-Count.
027300*
027400 BA020-Exit.
027500     exit.
027600*
